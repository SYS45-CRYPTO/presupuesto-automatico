CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000100*================================================================*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     PRCBRPT.
000400 AUTHOR.         L. VEGA.
000500 INSTALLATION.   CONSTRUCTORA DEL NORTE - DEPTO DE SISTEMAS.
000600 DATE-WRITTEN.   21/09/1987.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENCIAL.
000900*================================================================*
001000*  PRCBRPT - REPORTE DEL LIBRO DE PRECIOS                       *
001100*  LISTA LAS PARTIDAS ACTIVAS DEL LIBRO DE PRECIOS Y CALCULA     *
001200*  ESTADISTICAS: PROMEDIO, MINIMO, MAXIMO, CATEGORIAS Y          *
001300*  UNIDADES DISTINTAS.                                          *
001400*================================================================*
001500*  BITACORA DE CAMBIOS                                         *
001600*   LMV 21/09/1987  VERSION ORIGINAL, ADAPTADA DEL REPORTE DE   * LMV87
001700*                   INVENTARIO DE BODEGA (BODRPT)               *
001800*   LMV 02/10/1987  SOLO PROCESA PARTIDAS CON PE-ACTIVE-FLAG='Y'* LMV87   
001900*   HGR 05/04/1990  AGREGA CONTEO DE CATEGORIAS Y UNIDADES       *HGR90   
002000*                   DISTINTAS VIA TABLA EN MEMORIA               *
002100*   HGR 19/11/1990  DEFAULTS DE PORCENTAJES Y TASA DE RENDTO     *HGR90   
002200*                   CUANDO LLEGAN EN CERO, PER CR-1990-061       *
002300*   JML 08/02/1999  REVISION Y2K - SIN CAMBIOS DE FORMATO DE     *JML99   
002400*                   ARCHIVO, SOLO REVISION DE RUTINA             *
002500*   DFN 30/01/2001  CR-2001-009: CATEGORIA Y UNIDAD EN BLANCO    *DFN01   
002600*                   DEFAULTEAN A 'GENERAL' Y 'UN'                *
002700*================================================================*
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.   IBM-370.
003200 OBJECT-COMPUTER.   IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT PRICE-BOOK-FILE
003900         ASSIGN TO PRICEBK1
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS FS-PRICEBK.
004200     SELECT PRICE-BOOK-REPORT-FILE
004300         ASSIGN TO RPTPBK
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS FS-RPTPBK.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  PRICE-BOOK-FILE
005000     RECORDING MODE IS F
005100     RECORD CONTAINS 150 CHARACTERS
005200     BLOCK CONTAINS 0 RECORDS
005300     LABEL RECORDS ARE STANDARD
005400     DATA RECORD IS PRICE-ENTRY-WS.
005500     COPY PRCBKREC.
005600
005700 FD  PRICE-BOOK-REPORT-FILE
005800     RECORDING MODE IS F
005900     RECORD CONTAINS 132 CHARACTERS
006000     BLOCK CONTAINS 0 RECORDS
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS RPT-LINE.
006300 01  RPT-LINE                        PIC X(132).
006400
006500 WORKING-STORAGE SECTION.
006600 01  FILE-STATUS-CODES.
006700     05  FS-PRICEBK                  PIC X(02).
006800         88  PRICEBK-OK                  VALUE '00'.
006900         88  PRICEBK-EOF                  VALUE '10'.
007000     05  FS-RPTPBK                   PIC X(02).
007100         88  RPTPBK-OK                    VALUE '00'.
007200     05  FILLER                      PIC X(01) VALUE SPACE.
007300 77  SW-END                          PIC 9 VALUE 0.
007400     88  NOT-EOF                         VALUE 0.
007500     88  EOF-FILE                        VALUE 1.
007600*---- COUNTERS, ALL COMP -----------------------------------------
007700 01  WS-CONTADORES.
007800     05  WS-ENTRY-COUNT              PIC S9(06) COMP SYNC VALUE 0.
007900     05  WS-CATEGORY-COUNT           PIC S9(04) COMP SYNC VALUE 0.
008000     05  WS-UNIT-COUNT               PIC S9(04) COMP SYNC VALUE 0.
008100     05  WS-TABLE-IDX                PIC S9(04) COMP SYNC VALUE 0.
008200*---- MONEY ACCUMULATORS -----------------------------------------
008300     05  FILLER                      PIC X(01) VALUE SPACE.
008400 01  WS-PRICE-ACCUMULATORS.
008500     05  WS-PRICE-SUM                PIC S9(12)V99 VALUE 0.
008600     05  WS-PRICE-AVERAGE            PIC S9(10)V99 VALUE 0.
008700     05  WS-PRICE-MIN                PIC S9(10)V99 VALUE 0.
008800     05  WS-PRICE-MAX                PIC S9(10)V99 VALUE 0.
008900*---- WORK AREA FOR THE CURRENT ENTRY, WITH DEFAULTS APPLIED -----
009000     05  FILLER                      PIC X(01) VALUE SPACE.
009100 01  WS-CURRENT-ENTRY.
009200     05  WS-CUR-LABOR-PCT            PIC S9(03)V99 VALUE 0.
009300     05  WS-CUR-MATERIAL-PCT         PIC S9(03)V99 VALUE 0.
009400     05  WS-CUR-EQUIPMENT-PCT        PIC S9(03)V99 VALUE 0.
009500     05  WS-CUR-PERF-RATE            PIC S9(04)V9(04) VALUE 0.
009600     05  WS-CUR-CATEGORY             PIC X(15) VALUE SPACES.
009700     05  WS-CUR-UNIT                 PIC X(06) VALUE SPACES.
009800*---- DISTINCT-CATEGORY TABLE, SEARCHED LINEARLY LIKE A LOOKUP ---
009900     05  FILLER                      PIC X(01) VALUE SPACE.
010000 01  CATEGORY-TABLE.
010100     05  CT-ENTRY OCCURS 50 TIMES
010200                 INDEXED BY CT-IDX.
010300         10  CT-CATEGORY-NAME         PIC X(15) VALUE SPACES.
010400*    ---- SAME TABLE VIEWED AS ONE LONG STRING, FOR A QUICK  ----
010500*    ---- 'IS IT STILL EMPTY' TEST ON THE WHOLE AREA -------------
010600     05  CATEGORY-TABLE-R REDEFINES CATEGORY-TABLE.
010700         10  CT-WHOLE-AREA            PIC X(750).
010800*---- DISTINCT-UNIT TABLE ----------------------------------------
010900     05  FILLER                      PIC X(01) VALUE SPACE.
011000 01  UNIT-TABLE.
011100     05  UT-ENTRY OCCURS 20 TIMES
011200                 INDEXED BY UT-IDX.
011300         10  UT-UNIT-NAME              PIC X(06) VALUE SPACES.
011400     05  UNIT-TABLE-R REDEFINES UNIT-TABLE.
011500         10  UT-WHOLE-AREA             PIC X(120).
011600*---- EDITED PRICE FOR THE RUNNING MIN/MAX, A THIRD REDEFINES ----
011700     05  FILLER                      PIC X(01) VALUE SPACE.
011800 01  WS-MINMAX-EDIT-AREA.
011900     05  WS-MINMAX-WORK               PIC S9(10)V99 VALUE 0.
012000     05  WS-MINMAX-WORK-R REDEFINES WS-MINMAX-WORK.
012100         10  FILLER                    PIC X(10).
012200         10  WS-MINMAX-CENTS           PIC 99.
012300*---- HEADING AND DETAIL LINES -----------------------------------
012400 01  HEADING-LINE-01.
012500     05  FILLER                       PIC X(01) VALUE SPACE.
012600     05  FILLER                       PIC X(40)
012700         VALUE 'LIBRO DE PRECIOS - LISTADO DE PARTIDAS'.
012800     05  FILLER                       PIC X(91) VALUE SPACES.
012900 01  COLUMN-HEADING-LINE.
013000     05  FILLER                       PIC X(02) VALUE SPACES.
013100     05  FILLER                       PIC X(11) VALUE 'CODIGO'.
013200     05  FILLER                     PIC X(41) VALUE 'DESCRIPCION'.
013300     05  FILLER                       PIC X(07) VALUE 'UNIDAD'.
013400     05  FILLER                       PIC X(15) VALUE 'PRECIO'.
013500     05  FILLER                       PIC X(16) VALUE 'CATEGORIA'.
013600     05  FILLER                       PIC X(07) VALUE 'M.OBRA'.
013700     05  FILLER                       PIC X(07) VALUE 'MATER.'.
013800     05  FILLER                       PIC X(07) VALUE 'EQUIPO'.
013900     05  FILLER                     PIC X(14) VALUE 'RENDIMIENTO'.
014000 01  DETAIL-LINE.
014100     05  FILLER                       PIC X(02) VALUE SPACES.
014200     05  DL-CODE                      PIC X(10).
014300     05  FILLER                       PIC X(01) VALUE SPACE.
014400     05  DL-DESCRIPTION               PIC X(40).
014500     05  FILLER                       PIC X(01) VALUE SPACE.
014600     05  DL-UNIT                      PIC X(06).
014700     05  FILLER                       PIC X(01) VALUE SPACE.
014800     05  DL-PRICE                     PIC $ZZZ,ZZ9.99.
014900     05  FILLER                       PIC X(01) VALUE SPACE.
015000     05  DL-CATEGORY                  PIC X(15).
015100     05  FILLER                       PIC X(01) VALUE SPACE.
015200     05  DL-LABOR-PCT                 PIC ZZ9.99.
015300     05  FILLER                       PIC X(01) VALUE SPACE.
015400     05  DL-MATERIAL-PCT              PIC ZZ9.99.
015500     05  FILLER                       PIC X(01) VALUE SPACE.
015600     05  DL-EQUIPMENT-PCT             PIC ZZ9.99.
015700     05  FILLER                       PIC X(01) VALUE SPACE.
015800     05  DL-PERF-RATE                 PIC ZZZ9.9999.
015900     05  FILLER                       PIC X(15) VALUE SPACES.
016000*---- STATISTICS BLOCK, 6 LINES ----------------------------------
016100 01  STAT-HEADING-LINE.
016200     05  FILLER                       PIC X(02) VALUE SPACES.
016300     05  FILLER                       PIC X(30) VALUE
016400         'ESTADISTICAS DEL LIBRO'.
016500     05  FILLER                       PIC X(100) VALUE SPACES.
016600 01  STAT-LINE.
016700     05  FILLER                       PIC X(02) VALUE SPACES.
016800     05  SL-CONCEPT                   PIC X(30) VALUE SPACES.
016900     05  SL-VALUE                     PIC $Z,ZZZ,ZZ9.99.
017000     05  FILLER                       PIC X(88) VALUE SPACES.
017100 01  STAT-COUNT-LINE.
017200     05  FILLER                       PIC X(02) VALUE SPACES.
017300     05  SC-CONCEPT                   PIC X(30) VALUE SPACES.
017400     05  SC-VALUE                     PIC ZZZ,ZZ9.
017500     05  FILLER                       PIC X(88) VALUE SPACES.
017600
017700 PROCEDURE DIVISION.
017800 000-MAIN-LINE.
017900     PERFORM 010-OPEN-FILES THRU 010-EXIT.
018000     PERFORM 020-PRINT-HEADING THRU 020-EXIT.
018100     PERFORM 100-PROCESS-ENTRY THRU 100-EXIT UNTIL EOF-FILE.
018200     PERFORM 200-PRINT-STATISTICS THRU 200-EXIT.
018300     PERFORM 900-TERMINAR THRU 900-EXIT.
018400     GOBACK.
018500*
018600 010-OPEN-FILES.
018700     DISPLAY 'INICIO PRCBRPT - REPORTE DE LIBRO DE PRECIOS'.
018800     OPEN INPUT  PRICE-BOOK-FILE.
018900     OPEN OUTPUT PRICE-BOOK-REPORT-FILE.
019000     MOVE SPACES TO CT-WHOLE-AREA.
019100     MOVE SPACES TO UT-WHOLE-AREA.
019200     READ PRICE-BOOK-FILE
019300         AT END
019400            MOVE 1 TO SW-END
019500         NOT AT END
019600            SET NOT-EOF TO TRUE
019700     END-READ.
019800 010-EXIT.
019900     EXIT.
020000*
020100 020-PRINT-HEADING.
020200     WRITE RPT-LINE FROM HEADING-LINE-01.
020300     WRITE RPT-LINE FROM COLUMN-HEADING-LINE.
020400 020-EXIT.
020500     EXIT.
020600*
020700 100-PROCESS-ENTRY.
020800     IF NOT PE-ENTRY-ACTIVE
020900        GO TO 100-READ-NEXT
021000     END-IF.
021100     PERFORM 110-APPLY-DEFAULTS THRU 110-EXIT.
021200     PERFORM 120-PRINT-DETAIL THRU 120-EXIT.
021300     PERFORM 130-ACCUMULATE-STATS THRU 130-EXIT.
021400     PERFORM 140-TRACK-CATEGORY THRU 140-EXIT.
021500     PERFORM 150-TRACK-UNIT THRU 150-EXIT.
021600     ADD 1 TO WS-ENTRY-COUNT.
021700 100-READ-NEXT.
021800     READ PRICE-BOOK-FILE
021900         AT END
022000            MOVE 1 TO SW-END
022100     END-READ.
022200 100-EXIT.
022300     EXIT.
022400*
022500 110-APPLY-DEFAULTS.
022600*    CR-1990-061 - PORCENTAJES Y RENDIMIENTO EN CERO TOMAN LOS
022700*    VALORES POR DEFECTO DEL LIBRO DE PRECIOS.
022800     MOVE PE-LABOR-PCT      TO WS-CUR-LABOR-PCT.
022900     MOVE PE-MATERIAL-PCT   TO WS-CUR-MATERIAL-PCT.
023000     MOVE PE-EQUIPMENT-PCT  TO WS-CUR-EQUIPMENT-PCT.
023100     MOVE PE-PERFORMANCE-RATE TO WS-CUR-PERF-RATE.
023200     IF PE-LABOR-PCT = 0 AND PE-MATERIAL-PCT = 0
023300                        AND PE-EQUIPMENT-PCT = 0
023400        MOVE 40.00 TO WS-CUR-LABOR-PCT
023500        MOVE 50.00 TO WS-CUR-MATERIAL-PCT
023600        MOVE 10.00 TO WS-CUR-EQUIPMENT-PCT
023700     END-IF.
023800     IF PE-PERFORMANCE-RATE = 0
023900        MOVE 1.0000 TO WS-CUR-PERF-RATE
024000     END-IF.
024100*    CR-2001-009 - CATEGORIA Y UNIDAD EN BLANCO DEFAULTEAN PARA
024200*    EFECTOS DE CONTEO DE DISTINTOS, SIN ALTERAR EL ARCHIVO.
024300     IF PE-CATEGORY = SPACES
024400        MOVE 'GENERAL' TO WS-CUR-CATEGORY
024500     ELSE
024600        MOVE PE-CATEGORY TO WS-CUR-CATEGORY
024700     END-IF.
024800     IF PE-UNIT = SPACES
024900        MOVE 'UN' TO WS-CUR-UNIT
025000     ELSE
025100        MOVE PE-UNIT TO WS-CUR-UNIT
025200     END-IF.
025300 110-EXIT.
025400     EXIT.
025500*
025600 120-PRINT-DETAIL.
025700     MOVE PE-CODE          TO DL-CODE.
025800     MOVE PE-DESCRIPTION   TO DL-DESCRIPTION.
025900     MOVE WS-CUR-UNIT      TO DL-UNIT.
026000     MOVE PE-UNIT-PRICE    TO DL-PRICE.
026100     MOVE WS-CUR-CATEGORY  TO DL-CATEGORY.
026200     MOVE WS-CUR-LABOR-PCT      TO DL-LABOR-PCT.
026300     MOVE WS-CUR-MATERIAL-PCT   TO DL-MATERIAL-PCT.
026400     MOVE WS-CUR-EQUIPMENT-PCT  TO DL-EQUIPMENT-PCT.
026500     MOVE WS-CUR-PERF-RATE      TO DL-PERF-RATE.
026600     WRITE RPT-LINE FROM DETAIL-LINE.
026700 120-EXIT.
026800     EXIT.
026900*
027000 130-ACCUMULATE-STATS.
027100     ADD PE-UNIT-PRICE TO WS-PRICE-SUM.
027200     IF WS-ENTRY-COUNT = 0
027300        MOVE PE-UNIT-PRICE TO WS-PRICE-MIN
027400        MOVE PE-UNIT-PRICE TO WS-PRICE-MAX
027500     ELSE
027600        IF PE-UNIT-PRICE < WS-PRICE-MIN
027700           MOVE PE-UNIT-PRICE TO WS-PRICE-MIN
027800        END-IF
027900        IF PE-UNIT-PRICE > WS-PRICE-MAX
028000           MOVE PE-UNIT-PRICE TO WS-PRICE-MAX
028100        END-IF
028200     END-IF.
028300 130-EXIT.
028400     EXIT.
028500*
028600 140-TRACK-CATEGORY.
028700*    BUSQUEDA LINEAL - LA TABLA ES PEQUENA, NO JUSTIFICA SEARCH
028800*    ALL NI MANTENERLA ORDENADA.
028900     SET CT-IDX TO 1.
029000     SEARCH CT-ENTRY
029100         AT END
029200            IF WS-CATEGORY-COUNT < 50
029300               ADD 1 TO WS-CATEGORY-COUNT
029400               MOVE WS-CUR-CATEGORY
029500                   TO CT-CATEGORY-NAME (WS-CATEGORY-COUNT)
029600            END-IF
029700         WHEN CT-CATEGORY-NAME (CT-IDX) = WS-CUR-CATEGORY
029800            CONTINUE
029900     END-SEARCH.
030000 140-EXIT.
030100     EXIT.
030200*
030300 150-TRACK-UNIT.
030400     SET UT-IDX TO 1.
030500     SEARCH UT-ENTRY
030600         AT END
030700            IF WS-UNIT-COUNT < 20
030800               ADD 1 TO WS-UNIT-COUNT
030900               MOVE WS-CUR-UNIT
031000                   TO UT-UNIT-NAME (WS-UNIT-COUNT)
031100            END-IF
031200         WHEN UT-UNIT-NAME (UT-IDX) = WS-CUR-UNIT
031300            CONTINUE
031400     END-SEARCH.
031500 150-EXIT.
031600     EXIT.
031700*
031800 200-PRINT-STATISTICS.
031900     WRITE RPT-LINE FROM STAT-HEADING-LINE.
032000     IF WS-ENTRY-COUNT > 0
032100        COMPUTE WS-PRICE-AVERAGE ROUNDED =
032200                WS-PRICE-SUM / WS-ENTRY-COUNT
032300     ELSE
032400        MOVE 0 TO WS-PRICE-AVERAGE
032500     END-IF.
032600     MOVE 'PRECIO PROMEDIO'        TO SL-CONCEPT.
032700     MOVE WS-PRICE-AVERAGE          TO SL-VALUE.
032800     WRITE RPT-LINE FROM STAT-LINE.
032900     MOVE 'PRECIO MINIMO'          TO SL-CONCEPT.
033000     MOVE WS-PRICE-MIN              TO SL-VALUE.
033100     WRITE RPT-LINE FROM STAT-LINE.
033200     MOVE 'PRECIO MAXIMO'          TO SL-CONCEPT.
033300     MOVE WS-PRICE-MAX              TO SL-VALUE.
033400     WRITE RPT-LINE FROM STAT-LINE.
033500     MOVE 'TOTAL DE PARTIDAS'      TO SC-CONCEPT.
033600     MOVE WS-ENTRY-COUNT             TO SC-VALUE.
033700     WRITE RPT-LINE FROM STAT-COUNT-LINE.
033800     MOVE 'CATEGORIAS DISTINTAS'   TO SC-CONCEPT.
033900     MOVE WS-CATEGORY-COUNT          TO SC-VALUE.
034000     WRITE RPT-LINE FROM STAT-COUNT-LINE.
034100     MOVE 'UNIDADES DISTINTAS'     TO SC-CONCEPT.
034200     MOVE WS-UNIT-COUNT              TO SC-VALUE.
034300     WRITE RPT-LINE FROM STAT-COUNT-LINE.
034400 200-EXIT.
034500     EXIT.
034600*
034700 900-TERMINAR.
034800     CLOSE PRICE-BOOK-FILE.
034900     CLOSE PRICE-BOOK-REPORT-FILE.
035000     DISPLAY '----------------  '.
035100     DISPLAY 'FIN PRCBRPT - PARTIDAS PROCESADAS: ' WS-ENTRY-COUNT.
035200     DISPLAY '----------------  '.
035300 900-EXIT.
035400     EXIT.
