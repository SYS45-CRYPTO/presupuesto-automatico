000100*================================================================*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     PRSBRPT.
000400 AUTHOR.         R. CHIRINOS.
000500 INSTALLATION.   CONSTRUCTORA DEL NORTE - DEPTO DE SISTEMAS.
000600 DATE-WRITTEN.   03/11/1981.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENCIAL.
000900*================================================================*
001000*  PRSBRPT - REPORTE DE PRESUPUESTO DE OBRA                     *
001100*  LISTA LA CABECERA Y LAS PARTIDAS DE UN PRESUPUESTO, CON       *
001200*  RUPTURA DE CONTROL POR CAPITULO Y ANALISIS DE COSTOS.         *
001300*================================================================*
001400*  BITACORA DE CAMBIOS                                          *
001500*   RCH 03/11/1981  VERSION ORIGINAL DEL REPORTE DE PRESUPUESTO  *RCH81   
001600*   RCH 22/06/1982  CORRIGE ACUMULACION DE SUBTOTAL POR CAPITULO *RCH82   
001700*   LMV 14/09/1987  AGREGA BLOQUE DE ANALISIS DE COSTOS POR      *LMV87   
001800*                   COMPONENTE (MANO DE OBRA/MATERIAL/EQUIPO)    *
001900*   LMV 02/03/1988  PARTIDAS SIN CAPITULO AGRUPAN BAJO LA        *LMV88   
002000*                   LEYENDA 'SIN CAPITULO' PER CR-1988-014       *
002100*   HGR 11/01/1991  AJUSTE DE EDICION EN LINEA DE DETALLE        *HGR91   
002200*   HGR 30/07/1992  PORCENTAJES AHORA REDONDEADOS A 1 DECIMAL    *HGR92   
002300*   JML 08/02/1999  REVISION Y2K - FECHA DE CORRIDA AHORA VIA    *JML99   
002400*                   ACCEPT FROM DATE YYYYMMDD (4 DIGITOS DE      *
002500*                   ANIO), SIN CAMBIOS DE FORMATO DE ARCHIVO     *
002600*                   EN BUDHDR/BUDITEM                           *
002700*   JML 21/09/1999  CR-1999-205: TOTAL DE ANALISIS DE COSTOS     *JML99   
002800*                   SIEMPRE IMPRIME 100.0% EXACTO                *
002900*   DFN 14/05/2003  CR-2003-077: AGREGA VALIDACION DE PRESUPUESTO*DFN03   
003000*                   NO ENCONTRADO EN BUDHDR                      *
003100*================================================================*
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-370.
003600 OBJECT-COMPUTER.   IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT BUDGET-HEADER-FILE
004300         ASSIGN TO BUDHDR
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS FS-BUDHDR.
004600     SELECT BUDGET-ITEM-FILE
004700         ASSIGN TO BUDITEM
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS FS-BUDITEM.
005000     SELECT BUDGET-REPORT-FILE
005100         ASSIGN TO RPTBUDG
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-RPTBUDG.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  BUDGET-HEADER-FILE
005800     RECORDING MODE IS F
005900     RECORD CONTAINS 200 CHARACTERS
006000     BLOCK CONTAINS 0 RECORDS
006100     LABEL RECORDS ARE STANDARD
006200     DATA RECORD IS BUDGET-HEADER-WS.
006300     COPY BUDHDREC.
006400
006500 FD  BUDGET-ITEM-FILE
006600     RECORDING MODE IS F
006700     RECORD CONTAINS 200 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS BUDGET-ITEM-WS.
007100     COPY BUDITREC.
007200
007300 FD  BUDGET-REPORT-FILE
007400     RECORDING MODE IS F
007500     RECORD CONTAINS 132 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS RPT-LINE.
007900 01  RPT-LINE                        PIC X(132).
008000
008100 WORKING-STORAGE SECTION.
008200*---- FILE STATUS AND SWITCHES -----------------------------------
008300 01  FILE-STATUS-CODES.
008400     05  FS-BUDHDR                   PIC X(02).
008500         88  BUDHDR-OK                   VALUE '00'.
008600         88  BUDHDR-EOF                   VALUE '10'.
008700     05  FS-BUDITEM                  PIC X(02).
008800         88  BUDITEM-OK                   VALUE '00'.
008900         88  BUDITEM-EOF                   VALUE '10'.
009000     05  FS-RPTBUDG                  PIC X(02).
009100         88  RPTBUDG-OK                   VALUE '00'.
009200     05  FILLER                      PIC X(01) VALUE SPACE.
009300 01  SW-SWITCH-VARS.
009400     05  SW-ITEM-EOF                 PIC X(01) VALUE 'N'.
009500         88  NO-MORE-ITEMS               VALUE 'Y'.
009600     05  SW-FIRST-CHAPTER            PIC X(01) VALUE 'Y'.
009700         88  IS-FIRST-CHAPTER            VALUE 'Y'.
009800     05  SW-BUDGET-FOUND             PIC X(01) VALUE 'N'.
009900         88  BUDGET-WAS-FOUND            VALUE 'Y'.
010000     05  FILLER                      PIC X(01) VALUE SPACE.
010100*---- COUNTERS AND ACCUMULATORS, ALL COMP ------------------------
010200 01  COUNTERS-AND-ACCUMULATORS.
010300     05  WS-ITEM-COUNT               PIC S9(06) COMP VALUE 0.
010400     05  WS-LINES-ON-PAGE            PIC S9(04) COMP VALUE 0.
010500     05  WS-PAGE-NUMBER               PIC S9(04) COMP VALUE 0.
010600     05  FILLER                      PIC X(01) VALUE SPACE.
010700 01  MONEY-ACCUMULATORS.
010800     05  WS-CHAPTER-SUBTOTAL         PIC S9(10)V99 VALUE 0.
010900     05  WS-TOTAL-LABOR              PIC S9(10)V99 VALUE 0.
011000     05  WS-TOTAL-MATERIAL           PIC S9(10)V99 VALUE 0.
011100     05  WS-TOTAL-EQUIPMENT          PIC S9(10)V99 VALUE 0.
011200     05  WS-TOTAL-INDIRECT           PIC S9(10)V99 VALUE 0.
011300     05  WS-DIRECT-COST              PIC S9(10)V99 VALUE 0.
011400*---- PERCENT WORK AREA ------------------------------------------
011500     05  FILLER                      PIC X(01) VALUE SPACE.
011600 01  WS-PERCENT-AREA.
011700     05  WS-PCT-WORK                 PIC S9(03)V99 VALUE 0.
011800*---- CURRENT CHAPTER KEY AND ITS PRINTED NAME -------------------
011900     05  FILLER                      PIC X(01) VALUE SPACE.
012000 01  WS-CHAPTER-CONTROL.
012100     05  WS-CURRENT-CHAPTER          PIC X(10) VALUE SPACES.
012200     05  WS-CHAPTER-HEADING          PIC X(10) VALUE SPACES.
012300*---- REQUESTED BUDGET ID AND ALTERNATE EDITED VIEW (REDEFINES) --
012400     05  FILLER                      PIC X(01) VALUE SPACE.
012500 01  WS-REQUEST-AREA.
012600     05  WS-REQ-BUDGET-ID            PIC 9(06) VALUE 0.
012700     05  WS-REQ-BUDGET-ID-R REDEFINES WS-REQ-BUDGET-ID.
012800         10  WS-REQ-ID-EDIT           PIC Z(05)9.
012900*---- RUN DATE, DESGLOSADA VIA REDEFINES, IGUAL QUE EN PRCANLY ---
013000     05  FILLER                      PIC X(01) VALUE SPACE.
013100 01  WS-RUN-DATE.
013200     05  WS-RUN-DATE-CCYYMMDD        PIC 9(08) VALUE 0.
013300     05  WS-RUN-DATE-GROUPS REDEFINES WS-RUN-DATE-CCYYMMDD.
013400         10  WS-RUN-YEAR              PIC 9(04).
013500         10  WS-RUN-MONTH             PIC 9(02).
013600         10  WS-RUN-DAY               PIC 9(02).
013700     05  WS-RUN-DATE-EDIT             PIC X(10) VALUE SPACES.
013800*---- SIGN-TO-AMOUNT EDITED VIEW, A THIRD REDEFINES --------------
013900     05  FILLER                      PIC X(01) VALUE SPACE.
014000 01  WS-EDITED-AMOUNT-AREA.
014100     05  WS-EDIT-AMOUNT              PIC S9(10)V99 VALUE 0.
014200     05  WS-EDIT-AMOUNT-UNSIGNED REDEFINES WS-EDIT-AMOUNT.
014300         10  FILLER                   PIC X(10).
014400         10  WS-EDIT-AMOUNT-CENTS     PIC 99.
014500*---- HEADING LINES ----------------------------------------------
014600 01  HEADING-LINE-01.
014700     05  FILLER                      PIC X(01) VALUE SPACE.
014800     05  FILLER                      PIC X(40)
014900         VALUE 'PRESUPUESTO DE OBRA'.
015000     05  FILLER                      PIC X(60) VALUE SPACES.
015100     05  FILLER                      PIC X(05) VALUE 'PAG. '.
015200     05  H01-PAGE                    PIC ZZ9.
015300     05  FILLER                      PIC X(23) VALUE SPACES.
015400 01  HEADING-LINE-02.
015500     05  FILLER                      PIC X(01) VALUE SPACE.
015600     05  FILLER                      PIC X(10) VALUE 'PROYECTO: '.
015700     05  H02-PROJECT                 PIC X(30).
015800     05  FILLER                      PIC X(08) VALUE 'FECHA: '.
015900     05  H02-RUN-DATE                PIC X(10).
016000     05  FILLER                      PIC X(73) VALUE SPACES.
016100 01  HEADING-LINE-03.
016200     05  FILLER                      PIC X(01) VALUE SPACE.
016300     05  FILLER                      PIC X(10) VALUE 'CLIENTE:  '.
016400     05  H03-CLIENT                  PIC X(30).
016500     05  FILLER                      PIC X(91) VALUE SPACES.
016600 01  HEADING-LINE-04.
016700     05  FILLER                      PIC X(01) VALUE SPACE.
016800     05  FILLER                      PIC X(10) VALUE 'LUGAR:    '.
016900     05  H04-LOCATION                PIC X(30).
017000     05  FILLER                      PIC X(91) VALUE SPACES.
017100*---- COST SUMMARY LINES -----------------------------------------
017200 01  SUMMARY-LINE.
017300     05  FILLER                      PIC X(02) VALUE SPACES.
017400     05  SM-CONCEPT                  PIC X(20) VALUE SPACES.
017500     05  SM-VALUE                    PIC $Z,ZZZ,ZZ9.99.
017600     05  FILLER                      PIC X(03) VALUE SPACES.
017700     05  SM-PERCENT                  PIC ZZ9.9.
017800     05  FILLER                      PIC X(01) VALUE '%'.
017900     05  FILLER                      PIC X(80) VALUE SPACES.
018000*---- CHAPTER HEADING AND DETAIL LINES ---------------------------
018100 01  CHAPTER-HEADING-LINE.
018200     05  FILLER                      PIC X(02) VALUE SPACES.
018300     05  FILLER                      PIC X(09) VALUE 'CAPITULO:'.
018400     05  CH-CHAPTER                  PIC X(10).
018500     05  FILLER                      PIC X(111) VALUE SPACES.
018600 01  COLUMN-HEADING-LINE.
018700     05  FILLER                      PIC X(02) VALUE SPACES.
018800     05  FILLER                      PIC X(10) VALUE 'CODIGO'.
018900     05  FILLER                     PIC X(41) VALUE 'DESCRIPCION'.
019000     05  FILLER                      PIC X(07) VALUE 'UNIDAD'.
019100     05  FILLER                      PIC X(13) VALUE 'CANTIDAD'.
019200     05  FILLER                    PIC X(15) VALUE 'PRECIO UNIT.'.
019300     05  FILLER                      PIC X(15) VALUE 'TOTAL'.
019400     05  FILLER                      PIC X(29) VALUE SPACES.
019500 01  DETAIL-LINE.
019600     05  FILLER                      PIC X(02) VALUE SPACES.
019700     05  DL-CODE                     PIC X(10).
019800     05  FILLER                      PIC X(01) VALUE SPACE.
019900     05  DL-DESCRIPTION              PIC X(40).
020000     05  FILLER                      PIC X(01) VALUE SPACE.
020100     05  DL-UNIT                     PIC X(06).
020200     05  FILLER                      PIC X(01) VALUE SPACE.
020300     05  DL-QUANTITY                 PIC Z(7)9.9999.
020400     05  FILLER                      PIC X(01) VALUE SPACE.
020500     05  DL-UNIT-PRICE                PIC $ZZZ,ZZ9.99.
020600     05  FILLER                      PIC X(01) VALUE SPACE.
020700     05  DL-TOTAL                    PIC $Z,ZZZ,ZZ9.99.
020800     05  FILLER                      PIC X(21) VALUE SPACES.
020900 01  CHAPTER-SUBTOTAL-LINE.
021000     05  FILLER                      PIC X(02) VALUE SPACES.
021100     05  FILLER                      PIC X(58) VALUE
021200         'SUBTOTAL CAPITULO'.
021300     05  ST-SUBTOTAL                 PIC $Z,ZZZ,ZZ9.99.
021400     05  FILLER                      PIC X(59) VALUE SPACES.
021500*---- COST-ANALYSIS LINES ----------------------------------------
021600 01  ANALYSIS-HEADING-LINE.
021700     05  FILLER                      PIC X(02) VALUE SPACES.
021800     05  FILLER                      PIC X(40) VALUE
021900         'ANALISIS DE COSTOS POR COMPONENTE'.
022000     05  FILLER                      PIC X(90) VALUE SPACES.
022100 01  ANALYSIS-LINE.
022200     05  FILLER                      PIC X(02) VALUE SPACES.
022300     05  AN-CONCEPT                  PIC X(20) VALUE SPACES.
022400     05  AN-VALUE                    PIC $Z,ZZZ,ZZ9.99.
022500     05  FILLER                      PIC X(03) VALUE SPACES.
022600     05  AN-PERCENT                  PIC ZZ9.9.
022700     05  FILLER                      PIC X(01) VALUE '%'.
022800     05  FILLER                      PIC X(80) VALUE SPACES.
022900
023000 PROCEDURE DIVISION.
023100 000-MAIN-LINE.
023200     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
023300     IF BUDGET-WAS-FOUND
023400        PERFORM 020-PRINT-REPORT-HEADING THRU 020-EXIT
023500        PERFORM 030-PRINT-COST-SUMMARY   THRU 030-EXIT
023600        PERFORM 100-PROCESS-ITEMS  THRU 100-EXIT
023700                UNTIL NO-MORE-ITEMS
023800        PERFORM 200-PRINT-COST-ANALYSIS THRU 200-EXIT
023900     ELSE
024000        DISPLAY 'PRSBRPT - PRESUPUESTO NO ENCONTRADO EN BUDHDR'
024100     END-IF.
024200     PERFORM 900-TERMINATE THRU 900-EXIT.
024300     GOBACK.
024400*
024500 010-HOUSEKEEPING.
024600     DISPLAY 'INICIO PRSBRPT - REPORTE DE PRESUPUESTO'.
024700     ACCEPT WS-REQ-BUDGET-ID FROM SYSIN.
024800     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
024900     MOVE WS-RUN-YEAR  TO WS-RUN-DATE-EDIT (1:4).
025000     MOVE '-'          TO WS-RUN-DATE-EDIT (5:1).
025100     MOVE WS-RUN-MONTH TO WS-RUN-DATE-EDIT (6:2).
025200     MOVE '-'          TO WS-RUN-DATE-EDIT (8:1).
025300     MOVE WS-RUN-DAY   TO WS-RUN-DATE-EDIT (9:2).
025400     OPEN INPUT  BUDGET-HEADER-FILE
025500                 BUDGET-ITEM-FILE.
025600     OPEN OUTPUT BUDGET-REPORT-FILE.
025700     IF NOT BUDHDR-OK
025800        DISPLAY 'ERROR ABRIENDO BUDHDR - STATUS ' FS-BUDHDR
025900        MOVE 'Y' TO SW-ITEM-EOF
026000        GO TO 010-EXIT.
026100     PERFORM 012-FIND-HEADER THRU 012-EXIT.
026200     IF BUDGET-WAS-FOUND
026300        PERFORM 014-PRIME-ITEM-READ THRU 014-EXIT.
026400 010-EXIT.
026500     EXIT.
026600*
026700 012-FIND-HEADER.
026800     READ BUDGET-HEADER-FILE
026900         AT END
027000            SET BUDHDR-EOF TO TRUE
027100            GO TO 012-EXIT
027200     END-READ.
027300     IF BH-BUDGET-ID = WS-REQ-BUDGET-ID
027400        SET BUDGET-WAS-FOUND TO TRUE
027500        GO TO 012-EXIT
027600     END-IF.
027700     GO TO 012-FIND-HEADER.
027800 012-EXIT.
027900     EXIT.
028000*
028100 014-PRIME-ITEM-READ.
028200     PERFORM 130-READ-ITEM THRU 130-EXIT.
028300 014-SKIP-LOOP.
028400     IF NO-MORE-ITEMS
028500        GO TO 014-EXIT
028600     END-IF.
028700     IF BI-BUDGET-ID = WS-REQ-BUDGET-ID
028800        GO TO 014-EXIT
028900     END-IF.
029000     PERFORM 130-READ-ITEM THRU 130-EXIT.
029100     GO TO 014-SKIP-LOOP.
029200 014-EXIT.
029300     EXIT.
029400*
029500 020-PRINT-REPORT-HEADING.
029600     ADD 1 TO WS-PAGE-NUMBER.
029700     MOVE WS-PAGE-NUMBER   TO H01-PAGE.
029800     MOVE BH-PROJECT-NAME  TO H02-PROJECT.
029900     MOVE WS-RUN-DATE-EDIT TO H02-RUN-DATE.
030000     MOVE BH-CLIENT-NAME   TO H03-CLIENT.
030100     MOVE BH-LOCATION      TO H04-LOCATION.
030200     WRITE RPT-LINE FROM HEADING-LINE-01.
030300     WRITE RPT-LINE FROM HEADING-LINE-02.
030400     WRITE RPT-LINE FROM HEADING-LINE-03.
030500     WRITE RPT-LINE FROM HEADING-LINE-04.
030600     MOVE 4 TO WS-LINES-ON-PAGE.
030700 020-EXIT.
030800     EXIT.
030900*
031000 030-PRINT-COST-SUMMARY.
031100     COMPUTE WS-DIRECT-COST =
031200             BH-TOTAL-AMOUNT - BH-PROFIT-AMOUNT.
031300     MOVE 'RESUMEN DE COSTOS' TO SM-CONCEPT.
031400     WRITE RPT-LINE FROM SUMMARY-LINE.
031500     MOVE 'COSTO DIRECTO'      TO SM-CONCEPT.
031600     MOVE WS-DIRECT-COST        TO SM-VALUE.
031700     PERFORM 032-PCT-OF-FINAL THRU 032-EXIT.
031800     WRITE RPT-LINE FROM SUMMARY-LINE.
031900     MOVE 'UTILIDAD'           TO SM-CONCEPT.
032000     MOVE BH-PROFIT-AMOUNT      TO SM-VALUE.
032100     MOVE BH-PROFIT-AMOUNT      TO WS-PCT-WORK.
032200     PERFORM 032-PCT-OF-FINAL THRU 032-EXIT.
032300     WRITE RPT-LINE FROM SUMMARY-LINE.
032400     MOVE 'TOTAL FINAL'        TO SM-CONCEPT.
032500     MOVE BH-FINAL-AMOUNT       TO SM-VALUE.
032600     MOVE BH-FINAL-AMOUNT       TO WS-PCT-WORK.
032700     PERFORM 032-PCT-OF-FINAL THRU 032-EXIT.
032800     WRITE RPT-LINE FROM SUMMARY-LINE.
032900     ADD 4 TO WS-LINES-ON-PAGE.
033000 030-EXIT.
033100     EXIT.
033200*
033300 032-PCT-OF-FINAL.
033400*    SM-VALUE HAS ALREADY BEEN MOVED BY THE CALLER - WE REUSE IT
033500*    TO COMPUTE COMPONENT/FINAL-AMOUNT X 100, GUARDED AGAINST
033600*    A ZERO OR NEGATIVE FINAL AMOUNT.
033700     IF BH-FINAL-AMOUNT > 0
033800        COMPUTE SM-PERCENT ROUNDED =
033900                SM-VALUE / BH-FINAL-AMOUNT * 100
034000     ELSE
034100        MOVE 0 TO SM-PERCENT
034200     END-IF.
034300 032-EXIT.
034400     EXIT.
034500*
034600 100-PROCESS-ITEMS.
034700     IF BI-CHAPTER NOT = WS-CURRENT-CHAPTER
034800        IF NOT IS-FIRST-CHAPTER
034900           PERFORM 110-CHAPTER-BREAK THRU 110-EXIT
035000        END-IF
035100        MOVE BI-CHAPTER TO WS-CURRENT-CHAPTER
035200        PERFORM 115-PRINT-CHAPTER-HEADING THRU 115-EXIT
035300        MOVE 'N' TO SW-FIRST-CHAPTER
035400     END-IF.
035500     PERFORM 120-PRINT-DETAIL-LINE THRU 120-EXIT.
035600     ADD BI-TOTAL-PRICE    TO WS-CHAPTER-SUBTOTAL.
035700     ADD BI-LABOR-COST     TO WS-TOTAL-LABOR.
035800     ADD BI-MATERIAL-COST  TO WS-TOTAL-MATERIAL.
035900     ADD BI-EQUIPMENT-COST TO WS-TOTAL-EQUIPMENT.
036000     ADD BI-INDIRECT-COST  TO WS-TOTAL-INDIRECT.
036100     ADD 1 TO WS-ITEM-COUNT.
036200     PERFORM 130-READ-ITEM THRU 130-EXIT.
036300     IF NOT NO-MORE-ITEMS AND BI-BUDGET-ID NOT = WS-REQ-BUDGET-ID
036400        SET NO-MORE-ITEMS TO TRUE
036500     END-IF.
036600     IF NO-MORE-ITEMS AND WS-ITEM-COUNT > 0
036700        PERFORM 110-CHAPTER-BREAK THRU 110-EXIT
036800     END-IF.
036900 100-EXIT.
037000     EXIT.
037100*
037200 110-CHAPTER-BREAK.
037300     MOVE WS-CHAPTER-SUBTOTAL TO ST-SUBTOTAL.
037400     WRITE RPT-LINE FROM CHAPTER-SUBTOTAL-LINE.
037500     MOVE 0 TO WS-CHAPTER-SUBTOTAL.
037600     ADD 1 TO WS-LINES-ON-PAGE.
037700 110-EXIT.
037800     EXIT.
037900*
038000 115-PRINT-CHAPTER-HEADING.
038100     IF WS-CURRENT-CHAPTER = SPACES
038200        MOVE 'SIN CAPITULO' TO WS-CHAPTER-HEADING
038300     ELSE
038400        MOVE WS-CURRENT-CHAPTER TO WS-CHAPTER-HEADING
038500     END-IF.
038600     MOVE WS-CHAPTER-HEADING TO CH-CHAPTER.
038700     WRITE RPT-LINE FROM CHAPTER-HEADING-LINE.
038800     WRITE RPT-LINE FROM COLUMN-HEADING-LINE.
038900     ADD 2 TO WS-LINES-ON-PAGE.
039000 115-EXIT.
039100     EXIT.
039200*
039300 120-PRINT-DETAIL-LINE.
039400     MOVE BI-CODE        TO DL-CODE.
039500     MOVE BI-DESCRIPTION TO DL-DESCRIPTION.
039600     MOVE BI-UNIT        TO DL-UNIT.
039700     MOVE BI-QUANTITY    TO DL-QUANTITY.
039800     MOVE BI-UNIT-PRICE  TO DL-UNIT-PRICE.
039900     MOVE BI-TOTAL-PRICE TO DL-TOTAL.
040000     WRITE RPT-LINE FROM DETAIL-LINE.
040100     ADD 1 TO WS-LINES-ON-PAGE.
040200 120-EXIT.
040300     EXIT.
040400*
040500 130-READ-ITEM.
040600     READ BUDGET-ITEM-FILE
040700         AT END
040800            SET NO-MORE-ITEMS TO TRUE
040900     END-READ.
041000 130-EXIT.
041100     EXIT.
041200*
041300 200-PRINT-COST-ANALYSIS.
041400     WRITE RPT-LINE FROM ANALYSIS-HEADING-LINE.
041500     MOVE 'MANO DE OBRA'   TO AN-CONCEPT.
041600     MOVE WS-TOTAL-LABOR    TO AN-VALUE.
041700     MOVE WS-TOTAL-LABOR    TO WS-PCT-WORK.
041800     PERFORM 210-PCT-OF-TOTAL THRU 210-EXIT.
041900     WRITE RPT-LINE FROM ANALYSIS-LINE.
042000     MOVE 'MATERIALES'     TO AN-CONCEPT.
042100     MOVE WS-TOTAL-MATERIAL TO AN-VALUE.
042200     MOVE WS-TOTAL-MATERIAL TO WS-PCT-WORK.
042300     PERFORM 210-PCT-OF-TOTAL THRU 210-EXIT.
042400     WRITE RPT-LINE FROM ANALYSIS-LINE.
042500     MOVE 'EQUIPO'          TO AN-CONCEPT.
042600     MOVE WS-TOTAL-EQUIPMENT TO AN-VALUE.
042700     MOVE WS-TOTAL-EQUIPMENT TO WS-PCT-WORK.
042800     PERFORM 210-PCT-OF-TOTAL THRU 210-EXIT.
042900     WRITE RPT-LINE FROM ANALYSIS-LINE.
043000     MOVE 'INDIRECTOS'      TO AN-CONCEPT.
043100     MOVE WS-TOTAL-INDIRECT  TO AN-VALUE.
043200     MOVE WS-TOTAL-INDIRECT  TO WS-PCT-WORK.
043300     PERFORM 210-PCT-OF-TOTAL THRU 210-EXIT.
043400     WRITE RPT-LINE FROM ANALYSIS-LINE.
043500     MOVE 'UTILIDAD'        TO AN-CONCEPT.
043600     MOVE BH-PROFIT-AMOUNT   TO AN-VALUE.
043700     MOVE BH-PROFIT-AMOUNT   TO WS-PCT-WORK.
043800     PERFORM 210-PCT-OF-TOTAL THRU 210-EXIT.
043900     WRITE RPT-LINE FROM ANALYSIS-LINE.
044000     MOVE 'TOTAL'           TO AN-CONCEPT.
044100     MOVE BH-TOTAL-AMOUNT    TO AN-VALUE.
044200     MOVE 100.0              TO AN-PERCENT.
044300     WRITE RPT-LINE FROM ANALYSIS-LINE.
044400 200-EXIT.
044500     EXIT.
044600*
044700 210-PCT-OF-TOTAL.
044800*    COMPONENT / BH-TOTAL-AMOUNT X 100, GUARDED AGAINST ZERO OR
044900*    NEGATIVE DENOMINATOR - PER CR-1999-205 THE TOTAL LINE ITSELF
045000*    IS SET SEPARATELY TO AN EXACT 100.0.
045100     IF BH-TOTAL-AMOUNT > 0
045200        COMPUTE AN-PERCENT ROUNDED =
045300                WS-PCT-WORK / BH-TOTAL-AMOUNT * 100
045400     ELSE
045500        MOVE 0 TO AN-PERCENT
045600     END-IF.
045700 210-EXIT.
045800     EXIT.
045900*
046000 900-TERMINATE.
046100     IF BUDHDR-OK OR BUDHDR-EOF
046200        CLOSE BUDGET-HEADER-FILE
046300     END-IF.
046400     IF BUDITEM-OK OR BUDITEM-EOF
046500        CLOSE BUDGET-ITEM-FILE
046600     END-IF.
046700     CLOSE BUDGET-REPORT-FILE.
046800     DISPLAY 'FIN PRSBRPT - PARTIDAS PROCESADAS: ' WS-ITEM-COUNT.
046900 900-EXIT.
047000     EXIT.
