000100*================================================================*
000200*        RECORD OF PRICE BOOK ENTRY ( LIBRO DE PRECIOS )         *
000300*================================================================*
000400*  ONE RECORD PER CATALOGUE WORK ITEM.  RECORD IS FIXED AT 150   *
000500*  BYTES ON PRICEBK1 / PRICEBK2 / PRICEOUT.  MATCH KEY FOR ALL   *
000600*  PRICE-BOOK LOOKUPS IS PE-CODE, UNIQUE WITHIN A BOOK.          *
000700*================================================================*
000800*  HIST:                                                        *
000900*   RCH 03/11/1981  ORIGINAL LAYOUT FOR PRICE BOOK CONVERSION    *RCH81   
001000*   RCH 19/05/1984  ADDED PE-PERFORMANCE-RATE PER ENG. REQUEST   *RCH84   
001100*   JML 08/02/1999  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD   *JML99   
001200*================================================================*
001300 01  PRICE-ENTRY-WS.
001400*    ---- MATCH KEY AND DESCRIPTIVE FIELDS -----------------
001500     05  PE-IDENTIFICATION.
001600         10  PE-CODE                 PIC X(10).
001700         10  PE-DESCRIPTION          PIC X(40).
001800         10  PE-UNIT                 PIC X(06).
001900*    ---- PRICE AND COST-COMPONENT SPLIT --------------------
002000     05  PE-PRICING.
002100         10  PE-UNIT-PRICE           PIC S9(10)V99.
002200         10  PE-LABOR-PCT            PIC S9(03)V99.
002300         10  PE-MATERIAL-PCT         PIC S9(03)V99.
002400         10  PE-EQUIPMENT-PCT        PIC S9(03)V99.
002500         10  PE-PERFORMANCE-RATE     PIC S9(04)V9(04).
002600*    ---- CLASSIFICATION AND STATUS --------------------------
002700     05  PE-CLASSIFICATION.
002800         10  PE-CATEGORY             PIC X(15).
002900         10  PE-ACTIVE-FLAG          PIC X(01).
003000             88  PE-ENTRY-ACTIVE         VALUE 'Y'.
003100             88  PE-ENTRY-INACTIVE       VALUE 'N'.
003200     05  FILLER                      PIC X(43).
