000100*================================================================*
000200*        RECORD OF PRICE HISTORY ( HISTORIAL DE PRECIOS )        *
000300*================================================================*
000400*  ONE RECORD PER PRICE CHANGE ON PRICEHST, CHRONOLOGICAL PER    *
000500*  CODE.  FIXED AT 130 BYTES.  PH-AGE-DAYS IS COMPUTED BY THE    *
000600*  UPSTREAM EXTRACT AS OF THE RUN DATE - THIS SUITE NEVER DOES   *
000700*  TIMESTAMP ARITHMETIC, IT ONLY FILTERS ON THE AGE ALREADY ON   *
000800*  THE RECORD.                                                  *
000900*================================================================*
001000*  HIST:                                                        *
001100*   RCH 12/02/1982  ORIGINAL LAYOUT FOR PRICE HISTORY EXTRACT    *RCH82   
001200*   LMV 14/09/1987  ADDED PH-CHANGED-BY PER AUDIT REQUEST        *LMV87   
001300*   JML 08/02/1999  Y2K REVIEW - ADDED PH-AGE-DAYS, DROPPED OLD  *JML99   
001400*                   PH-CHANGE-TIME-OF-DAY FIELD (UNUSED)         *
001500*================================================================*
001600 01  PRICE-HISTORY-WS.
001700*    ---- MATCH KEY -------------------------------------------
001800     05  PH-CODE                     PIC X(10).
001900*    ---- PRICE MOVEMENT ----------------------------------------
002000     05  PH-PRICE-MOVEMENT.
002100         10  PH-PREVIOUS-PRICE       PIC S9(10)V99.
002200         10  PH-NEW-PRICE            PIC S9(10)V99.
002300*    ---- WHO / WHEN / WHY ---------------------------------------
002400     05  PH-AUDIT-TRAIL.
002500         10  PH-CHANGE-DATE          PIC X(10).
002600         10  PH-CHANGE-REASON        PIC X(30).
002700         10  PH-CHANGED-BY           PIC X(15).
002800*    ---- PRE-COMPUTED AGE, REPLACES TIMESTAMP ARITHMETIC -----
002900     05  PH-AGE-DAYS                 PIC 9(04).
003000     05  FILLER                      PIC X(37).
