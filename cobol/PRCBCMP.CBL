000100*================================================================*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     PRCBCMP.
000400 AUTHOR.         H. GUZMAN.
000500 INSTALLATION.   CONSTRUCTORA DEL NORTE - DEPTO DE SISTEMAS.
000600 DATE-WRITTEN.   11/06/1990.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENCIAL.
000900*================================================================*
001000*  PRCBCMP - COMPARACION DE DOS LIBROS DE PRECIOS                *
001100*  CARGA EL LIBRO 1 EN TABLA ORDENADA POR CODIGO Y LO BUSCA POR  *
001200*  BUSQUEDA BINARIA (SEARCH ALL) PARA CADA PARTIDA DEL LIBRO 2.  *
001300*  LAS DIFERENCIAS DE PRECIO SE MANTIENEN EN UNA SEGUNDA TABLA   *
001400*  ORDENADA POR PORCENTAJE DE CAMBIO ABSOLUTO, DESCENDENTE.      *
001500*================================================================*
001600*  BITACORA DE CAMBIOS                                          *
001700*   HGR 11/06/1990  VERSION ORIGINAL - TABLA CARGADA DEL LIBRO 1 *HGR90   
001800*                   Y BUSQUEDA BINARIA POR PE-CODE               *
001900*   HGR 29/11/1990  AGREGA LISTAS DE 'SOLO EN LIBRO 1' Y 'SOLO   *HGR90   
002000*                   EN LIBRO 2' AL FINAL DEL REPORTE             *
002100*   LMV 15/03/1994  INSERCION ORDENADA DE DIFERENCIAS POR %      *LMV94   
002200*                   ABSOLUTO DESCENDENTE, PER CR-94-007          *
002300*   JML 08/02/1999  REVISION Y2K - SIN CAMBIOS DE FORMATO DE     *JML99   
002400*                   ARCHIVO, SOLO REVISION DE RUTINA             *
002500*   DFN 04/11/2003  CR-2003-140: LIMITE DE TABLA ELEVADO A 500   *DFN03
002600*                   PARTIDAS POR LIBRO                           *
002700*   DFN 26/02/2005  CR-2005-028: LA LISTA 'SOLO EN LIBRO 2' SOLO  *DFN05
002800*                   CONTABA PARTIDAS, NO LAS DETALLABA - AGREGA  *
002900*                   TABLA Y RUTINA DE IMPRESION SIMETRICA A LA   *
003000*                   DE 'SOLO EN LIBRO 1'                         *
003100*================================================================*
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-370.
003600 OBJECT-COMPUTER.   IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT PRICE-BOOK-1-FILE
004300         ASSIGN TO PRICEBK1
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS FS-PRICEBK1.
004600     SELECT PRICE-BOOK-2-FILE
004700         ASSIGN TO PRICEBK2
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS FS-PRICEBK2.
005000     SELECT COMPARE-REPORT-FILE
005100         ASSIGN TO RPTCOMP
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-RPTCOMP.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  PRICE-BOOK-1-FILE
005800     RECORDING MODE IS F
005900     RECORD CONTAINS 150 CHARACTERS
006000     BLOCK CONTAINS 0 RECORDS
006100     LABEL RECORDS ARE STANDARD
006200     DATA RECORD IS PRICE-ENTRY-WS.
006300     COPY PRCBKREC.
006400
006500 FD  PRICE-BOOK-2-FILE
006600     RECORDING MODE IS F
006700     RECORD CONTAINS 150 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS PRICE-ENTRY-2-WS.
007100     COPY PRCBKREC REPLACING ==PRICE-ENTRY-WS==
007200                          BY ==PRICE-ENTRY-2-WS==
007300                             ==PE-==            BY ==P2-==.
007400
007500 FD  COMPARE-REPORT-FILE
007600     RECORDING MODE IS F
007700     RECORD CONTAINS 132 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS RPT-LINE.
008100 01  RPT-LINE                        PIC X(132).
008200
008300 WORKING-STORAGE SECTION.
008400 01  FILE-STATUS-CODES.
008500     05  FS-PRICEBK1                 PIC X(02).
008600         88  PRICEBK1-OK                  VALUE '00'.
008700     05  FS-PRICEBK2                 PIC X(02).
008800         88  PRICEBK2-OK                  VALUE '00'.
008900     05  FS-RPTCOMP                  PIC X(02).
009000         88  RPTCOMP-OK                   VALUE '00'.
009100     05  FILLER                      PIC X(01) VALUE SPACE.
009200 77  SW-END-BOOK2                    PIC X(01) VALUE 'N'.
009300     88  BOOK2-EOF                       VALUE 'Y'.
009400*---- COUNTERS, ALL COMP -----------------------------------------
009500 01  WS-COMPARE-COUNTERS.
009600     05  WS-BOOK1-COUNT              PIC S9(05) COMP SYNC VALUE 0.
009700     05  WS-BOOK2-COUNT              PIC S9(05) COMP SYNC VALUE 0.
009800     05  WS-COMMON-COUNT             PIC S9(05) COMP SYNC VALUE 0.
009900     05  WS-DIFF-COUNT               PIC S9(05) COMP SYNC VALUE 0.
010000     05  WS-ONLY-1-COUNT             PIC S9(05) COMP SYNC VALUE 0.
010100     05  WS-ONLY-2-COUNT             PIC S9(05) COMP SYNC VALUE 0.
010200*---- PCT-DIFFERENCE ACCUMULATOR, COMP-3 LIKE THE SISTER PROGRAM -
010300     05  FILLER                      PIC X(01) VALUE SPACE.
010400 01  WS-PCT-ACCUMULATOR              PIC S9(06)V99 COMP-3 VALUE 0.
010500 01  WS-PCT-AVERAGE                  PIC S9(03)V99 COMP-3 VALUE 0.
010600*---- BOOK-1 TABLE, LOADED ASCENDING BY CODE, SEARCHED BINARY ----
010700 01  BOOK1-TABLE.
010800     05  BT-ENTRY OCCURS 500 TIMES
010900                 ASCENDING KEY IS BT-CODE
011000                 INDEXED BY BT-IDX.
011100         10  BT-CODE                  PIC X(10).
011200         10  BT-DESCRIPTION           PIC X(40).
011300         10  BT-PRICE                 PIC S9(10)V99.
011400         10  BT-MATCHED-FLAG          PIC X(01) VALUE 'N'.
011500             88  BT-WAS-MATCHED           VALUE 'Y'.
011600*    ---- SAME TABLE AS ONE LONG STRING, TO TEST 'STILL EMPTY' ---
011700     05  BOOK1-TABLE-R REDEFINES BOOK1-TABLE.
011800         10  BT-WHOLE-AREA            PIC X(31000).
011900*---- DIFFERENCE TABLE, KEPT ORDERED BY |% CHANGE| DESCENDING ----
012000     05  FILLER                      PIC X(01) VALUE SPACE.
012100 01  DIFF-TABLE.
012200     05  DT-ENTRY OCCURS 500 TIMES
012300                 INDEXED BY DT-IDX.
012400         10  DT-CODE                  PIC X(10).
012500         10  DT-DESCRIPTION           PIC X(40).
012600         10  DT-PRICE-1               PIC S9(10)V99.
012700         10  DT-PRICE-2               PIC S9(10)V99.
012800         10  DT-ABS-DIFF              PIC S9(10)V99.
012900         10  DT-PCT-CHANGE            PIC S9(05)V99.
013000         10  DT-ABS-PCT               PIC S9(05)V99.
013100*    ---- SAME TABLE AS ONE LONG STRING, FOR THE SAME KIND OF ----
013200*    ---- QUICK EMPTY-AREA TEST USED ON BOOK1-TABLE --------------
013300     05  DIFF-TABLE-R REDEFINES DIFF-TABLE.
013400         10  DT-WHOLE-AREA            PIC X(44500).
013500*    -- WORK AREA FOR THE ENTRY BEING INSERTED, A THIRD REDEFINES-
013600     05  FILLER                      PIC X(01) VALUE SPACE.
013700 01  DIFF-INSERT-AREA.
013800     05  DI-CODE                      PIC X(10).
013900     05  DI-DESCRIPTION                PIC X(40).
014000     05  DI-PRICE-1                    PIC S9(10)V99.
014100     05  DI-PRICE-2                     PIC S9(10)V99.
014200     05  DI-ABS-DIFF                   PIC S9(10)V99.
014300     05  DI-PCT-CHANGE                 PIC S9(05)V99.
014400     05  DI-ABS-PCT                    PIC S9(05)V99.
014500     05  DIFF-INSERT-AREA-R REDEFINES DIFF-INSERT-AREA.
014600         10  FILLER                    PIC X(62).
014700         10  DI-SIGN-BYTE               PIC X(01).
014800         10  FILLER                    PIC X(14).
014900*---- PARTIDAS DE LIBRO 2 SIN MATCH EN LIBRO 1, CR-2005-028 -------
015000     05  FILLER                      PIC X(01) VALUE SPACE.
015100 01  BOOK2-ONLY-TABLE.
015200     05  OT2-ENTRY OCCURS 500 TIMES
015300                 INDEXED BY OT2-IDX.
015400         10  OT2-CODE                 PIC X(10).
015500         10  OT2-DESCRIPTION          PIC X(40).
015600*    ---- SAME TABLE AS ONE LONG STRING, SAME KIND OF EMPTY-AREA -
015700*    ---- TEST USED ON BOOK1-TABLE AND DIFF-TABLE -----------------
015800     05  BOOK2-ONLY-TABLE-R REDEFINES BOOK2-ONLY-TABLE.
015900         10  OT2-WHOLE-AREA           PIC X(25000).
016000*---- REPORT LINES -----------------------------------------------
016100 01  HEADING-LINE-01.
016200     05  FILLER                        PIC X(01) VALUE SPACE.
016300     05  FILLER                        PIC X(40)
016400         VALUE 'COMPARACION DE LIBROS DE PRECIOS'.
016500     05  FILLER                        PIC X(91) VALUE SPACES.
016600 01  DIFF-COLUMN-HEADING.
016700     05  FILLER                        PIC X(02) VALUE SPACES.
016800     05  FILLER                        PIC X(11) VALUE 'CODIGO'.
016900     05  FILLER                     PIC X(41) VALUE 'DESCRIPCION'.
017000     05  FILLER                        PIC X(15) VALUE 'PRECIO 1'.
017100     05  FILLER                        PIC X(15) VALUE 'PRECIO 2'.
017200     05  FILLER                      PIC X(15) VALUE 'DIFERENCIA'.
017300     05  FILLER                        PIC X(10) VALUE '% CAMBIO'.
017400 01  DIFF-DETAIL-LINE.
017500     05  FILLER                        PIC X(02) VALUE SPACES.
017600     05  DD-CODE                       PIC X(10).
017700     05  FILLER                        PIC X(01) VALUE SPACE.
017800     05  DD-DESCRIPTION                PIC X(40).
017900     05  FILLER                        PIC X(01) VALUE SPACE.
018000     05  DD-PRICE-1                    PIC $ZZZ,ZZ9.99.
018100     05  FILLER                        PIC X(01) VALUE SPACE.
018200     05  DD-PRICE-2                    PIC $ZZZ,ZZ9.99.
018300     05  FILLER                        PIC X(01) VALUE SPACE.
018400     05  DD-ABS-DIFF                   PIC $ZZZ,ZZ9.99-.
018500     05  FILLER                        PIC X(01) VALUE SPACE.
018600     05  DD-PCT-CHANGE                 PIC ZZ9.9-.
018700     05  FILLER                        PIC X(01) VALUE '%'.
018800     05  FILLER                        PIC X(11) VALUE SPACES.
018900 01  ONLY-IN-HEADING-LINE.
019000     05  FILLER                        PIC X(02) VALUE SPACES.
019100     05  OH-TEXT                       PIC X(30) VALUE SPACES.
019200     05  FILLER                        PIC X(100) VALUE SPACES.
019300 01  ONLY-IN-DETAIL-LINE.
019400     05  FILLER                        PIC X(02) VALUE SPACES.
019500     05  OD-CODE                       PIC X(10).
019600     05  FILLER                        PIC X(01) VALUE SPACE.
019700     05  OD-DESCRIPTION                PIC X(40).
019800     05  FILLER                        PIC X(79) VALUE SPACES.
019900 01  SUMMARY-HEADING-LINE.
020000     05  FILLER                        PIC X(02) VALUE SPACES.
020100     05  FILLER                        PIC X(30) VALUE
020200         'RESUMEN DE LA COMPARACION'.
020300     05  FILLER                        PIC X(100) VALUE SPACES.
020400 01  SUMMARY-COUNT-LINE.
020500     05  FILLER                        PIC X(02) VALUE SPACES.
020600     05  SC-CONCEPT                    PIC X(30) VALUE SPACES.
020700     05  SC-VALUE                      PIC ZZZ,ZZ9.
020800     05  FILLER                        PIC X(88) VALUE SPACES.
020900 01  SUMMARY-PCT-LINE.
021000     05  FILLER                        PIC X(02) VALUE SPACES.
021100     05  SP-CONCEPT                    PIC X(30) VALUE SPACES.
021200     05  SP-VALUE                      PIC ZZ9.99.
021300     05  FILLER                        PIC X(01) VALUE '%'.
021400     05  FILLER                        PIC X(87) VALUE SPACES.
021500
021600 PROCEDURE DIVISION.
021700 000-MAIN-LINE.
021800     PERFORM 010-OPEN-FILES THRU 010-EXIT.
021900     PERFORM 020-LOAD-BOOK1-TABLE THRU 020-EXIT.
022000     PERFORM 030-PRINT-HEADING THRU 030-EXIT.
022100     PERFORM 100-PROCESS-BOOK2 THRU 100-EXIT.
022200     PERFORM 200-PRINT-DIFFERENCES THRU 200-EXIT.
022300     PERFORM 300-PRINT-ONLY-IN-1 THRU 300-EXIT.
022400     PERFORM 350-PRINT-ONLY-IN-2 THRU 350-EXIT.
022500     PERFORM 400-PRINT-SUMMARY THRU 400-EXIT.
022600     PERFORM 900-TERMINAR THRU 900-EXIT.
022700     GOBACK.
022800*
022900 010-OPEN-FILES.
023000     DISPLAY 'INICIO PRCBCMP - COMPARACION DE LIBROS DE PRECIOS'.
023100     OPEN INPUT  PRICE-BOOK-1-FILE
023200                 PRICE-BOOK-2-FILE.
023300     OPEN OUTPUT COMPARE-REPORT-FILE.
023400     MOVE SPACES TO BT-WHOLE-AREA.
023500 010-EXIT.
023600     EXIT.
023700*
023800 020-LOAD-BOOK1-TABLE.
023900*    SE ASUME QUE PRICEBK1 YA VIENE ORDENADO POR PE-CODE, COMO
024000*    TODOS LOS EXTRACTOS DEL LIBRO DE PRECIOS. SI NO LO ESTUVIERA
024100*    SEARCH ALL PRODUCIRIA RESULTADOS INCORRECTOS.
024200     SET BT-IDX TO 1.
024300 020-READ-BOOK1.
024400     READ PRICE-BOOK-1-FILE
024500         AT END
024600            GO TO 020-EXIT
024700     END-READ.
024800     IF WS-BOOK1-COUNT < 500
024900        ADD 1 TO WS-BOOK1-COUNT
025000        MOVE PE-CODE          TO BT-CODE (WS-BOOK1-COUNT)
025100        MOVE PE-DESCRIPTION   TO BT-DESCRIPTION (WS-BOOK1-COUNT)
025200        MOVE PE-UNIT-PRICE    TO BT-PRICE (WS-BOOK1-COUNT)
025300        MOVE 'N'              TO BT-MATCHED-FLAG (WS-BOOK1-COUNT)
025400     END-IF.
025500     GO TO 020-READ-BOOK1.
025600 020-EXIT.
025700     EXIT.
025800*
025900 030-PRINT-HEADING.
026000     WRITE RPT-LINE FROM HEADING-LINE-01.
026100     WRITE RPT-LINE FROM DIFF-COLUMN-HEADING.
026200 030-EXIT.
026300     EXIT.
026400*
026500 100-PROCESS-BOOK2.
026600     READ PRICE-BOOK-2-FILE
026700         AT END
026800            SET BOOK2-EOF TO TRUE
026900     END-READ.
027000 100-BOOK2-LOOP.
027100     IF BOOK2-EOF
027200        GO TO 100-EXIT
027300     END-IF.
027400     ADD 1 TO WS-BOOK2-COUNT.
027500     SET BT-IDX TO 1.
027600     SEARCH ALL BT-ENTRY
027700         AT END
027800            ADD 1 TO WS-ONLY-2-COUNT
027900            PERFORM 115-ADD-ONLY-IN-2 THRU 115-EXIT
028000         WHEN BT-CODE (BT-IDX) = P2-CODE
028100            ADD 1 TO WS-COMMON-COUNT
028200            SET BT-WAS-MATCHED (BT-IDX) TO TRUE
028300            IF BT-PRICE (BT-IDX) NOT = P2-UNIT-PRICE
028400               PERFORM 110-BUILD-DIFFERENCE THRU 110-EXIT
028500            END-IF
028600     END-SEARCH.
028700     READ PRICE-BOOK-2-FILE
028800         AT END
028900            SET BOOK2-EOF TO TRUE
029000     END-READ.
029100     GO TO 100-BOOK2-LOOP.
029200 100-EXIT.
029300     EXIT.
029400*
029500*    CR-2005-028 - GUARDA LA PARTIDA DE LIBRO 2 SIN MATCH EN
029600*    LIBRO 1 PARA LA LISTA 'SOLO EN LIBRO 2', LIMITADA A 500
029700*    IGUAL QUE LAS DEMAS TABLAS DE ESTE PROGRAMA.
029800 115-ADD-ONLY-IN-2.
029900     IF WS-ONLY-2-COUNT > 500
030000        GO TO 115-EXIT
030100     END-IF.
030200     SET OT2-IDX TO WS-ONLY-2-COUNT.
030300     MOVE P2-CODE        TO OT2-CODE (OT2-IDX).
030400     MOVE P2-DESCRIPTION TO OT2-DESCRIPTION (OT2-IDX).
030500 115-EXIT.
030600     EXIT.
030700*
030800 110-BUILD-DIFFERENCE.
030900     MOVE P2-CODE               TO DI-CODE.
031000     MOVE P2-DESCRIPTION        TO DI-DESCRIPTION.
031100     MOVE BT-PRICE (BT-IDX)     TO DI-PRICE-1.
031200     MOVE P2-UNIT-PRICE         TO DI-PRICE-2.
031300     COMPUTE DI-ABS-DIFF = P2-UNIT-PRICE - BT-PRICE (BT-IDX).
031400     IF BT-PRICE (BT-IDX) > 0
031500        COMPUTE DI-PCT-CHANGE ROUNDED =
031600           (P2-UNIT-PRICE - BT-PRICE (BT-IDX)) /
031700            BT-PRICE (BT-IDX) * 100
031800     ELSE
031900        MOVE 0 TO DI-PCT-CHANGE
032000     END-IF.
032100     IF DI-PCT-CHANGE < 0
032200        COMPUTE DI-ABS-PCT = DI-PCT-CHANGE * -1
032300     ELSE
032400        MOVE DI-PCT-CHANGE TO DI-ABS-PCT
032500     END-IF.
032600     ADD DI-ABS-PCT TO WS-PCT-ACCUMULATOR.
032700     PERFORM 120-INSERT-SORTED THRU 120-EXIT.
032800 110-EXIT.
032900     EXIT.
033000*
033100 120-INSERT-SORTED.
033200*    CR-94-007 - INSERCION QUE MANTIENE LA TABLA DE DIFERENCIAS
033300*    ORDENADA POR DI-ABS-PCT DESCENDENTE, DESPLAZANDO LAS
033400*    ENTRADAS MENORES HACIA ABAJO. TABLA LIMITADA A 500 POR
033500*    CR-2003-140.
033600     IF WS-DIFF-COUNT >= 500
033700        GO TO 120-EXIT
033800     END-IF.
033900     ADD 1 TO WS-DIFF-COUNT.
034000     SET DT-IDX TO WS-DIFF-COUNT.
034100 120-SHIFT-LOOP.
034200     IF DT-IDX = 1
034300        GO TO 120-PLACE
034400     END-IF.
034500     IF DT-ABS-PCT (DT-IDX - 1) >= DI-ABS-PCT
034600        GO TO 120-PLACE
034700     END-IF.
034800     MOVE DT-ENTRY (DT-IDX - 1) TO DT-ENTRY (DT-IDX).
034900     SET DT-IDX DOWN BY 1.
035000     GO TO 120-SHIFT-LOOP.
035100 120-PLACE.
035200     MOVE DI-CODE           TO DT-CODE (DT-IDX).
035300     MOVE DI-DESCRIPTION    TO DT-DESCRIPTION (DT-IDX).
035400     MOVE DI-PRICE-1        TO DT-PRICE-1 (DT-IDX).
035500     MOVE DI-PRICE-2        TO DT-PRICE-2 (DT-IDX).
035600     MOVE DI-ABS-DIFF       TO DT-ABS-DIFF (DT-IDX).
035700     MOVE DI-PCT-CHANGE     TO DT-PCT-CHANGE (DT-IDX).
035800     MOVE DI-ABS-PCT        TO DT-ABS-PCT (DT-IDX).
035900 120-EXIT.
036000     EXIT.
036100*
036200 200-PRINT-DIFFERENCES.
036300     SET DT-IDX TO 1.
036400 200-PRINT-LOOP.
036500     IF DT-IDX > WS-DIFF-COUNT
036600        GO TO 200-EXIT
036700     END-IF.
036800     MOVE DT-CODE (DT-IDX)         TO DD-CODE.
036900     MOVE DT-DESCRIPTION (DT-IDX)  TO DD-DESCRIPTION.
037000     MOVE DT-PRICE-1 (DT-IDX)      TO DD-PRICE-1.
037100     MOVE DT-PRICE-2 (DT-IDX)      TO DD-PRICE-2.
037200     MOVE DT-ABS-DIFF (DT-IDX)     TO DD-ABS-DIFF.
037300     MOVE DT-PCT-CHANGE (DT-IDX)   TO DD-PCT-CHANGE.
037400     WRITE RPT-LINE FROM DIFF-DETAIL-LINE.
037500     SET DT-IDX UP BY 1.
037600     GO TO 200-PRINT-LOOP.
037700 200-EXIT.
037800     EXIT.
037900*
038000 300-PRINT-ONLY-IN-1.
038100     MOVE 'PARTIDAS SOLO EN LIBRO 1' TO OH-TEXT.
038200     WRITE RPT-LINE FROM ONLY-IN-HEADING-LINE.
038300     SET BT-IDX TO 1.
038400 300-SCAN-LOOP.
038500     IF BT-IDX > WS-BOOK1-COUNT
038600        GO TO 300-EXIT
038700     END-IF.
038800     IF NOT BT-WAS-MATCHED (BT-IDX)
038900        ADD 1 TO WS-ONLY-1-COUNT
039000        MOVE BT-CODE (BT-IDX)        TO OD-CODE
039100        MOVE BT-DESCRIPTION (BT-IDX) TO OD-DESCRIPTION
039200        WRITE RPT-LINE FROM ONLY-IN-DETAIL-LINE
039300     END-IF.
039400     SET BT-IDX UP BY 1.
039500     GO TO 300-SCAN-LOOP.
039600 300-EXIT.
039700     EXIT.
039800*
039900 350-PRINT-ONLY-IN-2.
040000     MOVE 'PARTIDAS SOLO EN LIBRO 2' TO OH-TEXT.
040100     WRITE RPT-LINE FROM ONLY-IN-HEADING-LINE.
040200     IF WS-ONLY-2-COUNT = 0
040300        GO TO 350-EXIT
040400     END-IF.
040500     SET OT2-IDX TO 1.
040600 350-SCAN-LOOP.
040700     IF OT2-IDX > WS-ONLY-2-COUNT OR OT2-IDX > 500
040800        GO TO 350-EXIT
040900     END-IF.
041000     MOVE OT2-CODE (OT2-IDX)        TO OD-CODE.
041100     MOVE OT2-DESCRIPTION (OT2-IDX) TO OD-DESCRIPTION.
041200     WRITE RPT-LINE FROM ONLY-IN-DETAIL-LINE.
041300     SET OT2-IDX UP BY 1.
041400     GO TO 350-SCAN-LOOP.
041500 350-EXIT.
041600     EXIT.
041700*
041800 400-PRINT-SUMMARY.
041900     WRITE RPT-LINE FROM SUMMARY-HEADING-LINE.
042000     MOVE 'PARTIDAS EN LIBRO 1'       TO SC-CONCEPT.
042100     MOVE WS-BOOK1-COUNT               TO SC-VALUE.
042200     WRITE RPT-LINE FROM SUMMARY-COUNT-LINE.
042300     MOVE 'PARTIDAS EN LIBRO 2'       TO SC-CONCEPT.
042400     MOVE WS-BOOK2-COUNT               TO SC-VALUE.
042500     WRITE RPT-LINE FROM SUMMARY-COUNT-LINE.
042600     MOVE 'PARTIDAS COMUNES'          TO SC-CONCEPT.
042700     MOVE WS-COMMON-COUNT              TO SC-VALUE.
042800     WRITE RPT-LINE FROM SUMMARY-COUNT-LINE.
042900     MOVE 'SOLO EN LIBRO 1'           TO SC-CONCEPT.
043000     MOVE WS-ONLY-1-COUNT               TO SC-VALUE.
043100     WRITE RPT-LINE FROM SUMMARY-COUNT-LINE.
043200     MOVE 'SOLO EN LIBRO 2'           TO SC-CONCEPT.
043300     MOVE WS-ONLY-2-COUNT               TO SC-VALUE.
043400     WRITE RPT-LINE FROM SUMMARY-COUNT-LINE.
043500     IF WS-DIFF-COUNT > 0
043600        COMPUTE WS-PCT-AVERAGE ROUNDED =
043700                WS-PCT-ACCUMULATOR / WS-DIFF-COUNT
043800     ELSE
043900        MOVE 0 TO WS-PCT-AVERAGE
044000     END-IF.
044100     MOVE 'PROMEDIO % DIFERENCIA ABS.' TO SP-CONCEPT.
044200     MOVE WS-PCT-AVERAGE                TO SP-VALUE.
044300     WRITE RPT-LINE FROM SUMMARY-PCT-LINE.
044400 400-EXIT.
044500     EXIT.
044600*
044700 900-TERMINAR.
044800     CLOSE PRICE-BOOK-1-FILE.
044900     CLOSE PRICE-BOOK-2-FILE.
045000     CLOSE COMPARE-REPORT-FILE.
045100     DISPLAY 'FIN PRCBCMP - DIFERENCIAS: ' WS-DIFF-COUNT.
045200 900-EXIT.
045300     EXIT.
