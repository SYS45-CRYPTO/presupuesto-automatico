CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000100*================================================================*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     PRCANLY.
000400 AUTHOR.         H. GUZMAN.
000500 INSTALLATION.   CONSTRUCTORA DEL NORTE - DEPTO DE SISTEMAS.
000600 DATE-WRITTEN.   25/08/1991.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENCIAL.
000900*================================================================*
001000* ANALISIS DEL HISTORIAL DE PRECIOS                             =*
001100* LEE PRICEHST DENTRO DE LA VENTANA DE ANALISIS, CALCULA        =*
001200* TENDENCIA GLOBAL (PROMEDIO Y VOLATILIDAD DE % DE CAMBIO),    =*
001300* DETECTA ANOMALIAS POR CODIGO (Z-SCORE SOBRE DESV POBLACIONAL)=*
001400* EMITE ALERTAS (VENTANA DE 7 DIAS) Y PROYECTA 3 PERIODOS DE   =*
001500* PRECIO POR CODIGO CON ATENUACION 0.7 POR PERIODO.              *
001600*================================================================*
001700*  BITACORA DE CAMBIOS                                          *
001800*   HGR 25/08/1991  VERSION ORIGINAL - TENDENCIA Y VOLATILIDAD   *HGR91   
001900*                   GLOBAL DEL HISTORIAL DE PRECIOS              *
002000*   HGR 02/03/1993  AGREGA DETECCION DE ANOMALIAS POR CODIGO     *HGR93   
002100*                   VIA Z-SCORE, CR-1993-055                    *
002200*   LMV 19/07/1995  AGREGA BLOQUE DE ALERTAS (CAMBIO SIGNIF.,    *LMV95   
002300*                   VOLATILIDAD, ANOMALIA, PRECIO BAJO)          *
002400*   LMV 14/01/1997  AGREGA PROYECCION A 3 PERIODOS POR CODIGO    *LMV97   
002500*                   PER CR-96-204                                *
002600*   JML 08/02/1999  REVISION Y2K - FECHA DE CORRIDA AHORA VIA    *JML99   
002700*                   ACCEPT FROM DATE YYYYMMDD (4 DIGITOS DE      *
002800*                   ANIO). SIN IMPACTO EN PH-AGE-DAYS, QUE YA    *
002900*                   VIENE PRECALCULADO EN EL ARCHIVO             *
003000*   DFN 17/09/2002  CR-2002-171: RAIZ CUADRADA PROPIA (NEWTON)   *DFN02   
003100*                   REEMPLAZA LA RUTINA DE APROXIMACION ANTERIOR *
003200*   DFN 22/05/2004  CR-2004-063: LIMITE DE CODIGOS DISTINTOS     *DFN04
003300*                   ELEVADO DE 100 A 200                         *
003400*   DFN 10/02/2005  CR-2005-014: CORRIGE RASTREO DEL TOP-5 DE    *DFN05   
003500*                   ANOMALIAS, AHORA BUSCA EL MINIMO REAL ENTRE  *
003600*                   LOS 5 ANTES DE REEMPLAZAR UNA ENTRADA        *
003700*   DFN 14/02/2005  CR-2005-019: PRONOSTICO IMPRIME 'DATOS       *DFN05
003800*                   INSUFICIENTES' CUANDO EL CODIGO TIENE MENOS  *
003900*                   DE 3 PRECIOS HISTORICOS RASTREADOS           *
004000*   DFN 02/03/2005  CR-2005-034: VOLATILIDAD, DESVIACION Y LAS   *DFN05
004100*                   3 PROYECCIONES DE PRONOSTICO PASABAN DE      *
004200*                   WS-SQRT-RESULT (4 DECIMALES) A CAMPOS DE 2    *
004300*                   DECIMALES CON MOVE, TRUNCANDO EN VEZ DE       *
004400*                   REDONDEAR - AHORA SE USA COMPUTE ROUNDED      *
004500*================================================================*
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-370.
005000 OBJECT-COMPUTER.   IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PRICE-HISTORY-FILE
005700         ASSIGN TO PRICEHST
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-PRICEHST.
006000     SELECT ANALYTICS-REPORT-FILE
006100         ASSIGN TO RPTANLY
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FS-RPTANLY.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  PRICE-HISTORY-FILE
006800     RECORDING MODE IS F
006900     RECORD CONTAINS 130 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     LABEL RECORDS ARE STANDARD
007200     DATA RECORD IS PRICE-HISTORY-WS.
007300     COPY PRCHSREC.
007400
007500 FD  ANALYTICS-REPORT-FILE
007600     RECORDING MODE IS F
007700     RECORD CONTAINS 132 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     LABEL RECORDS ARE STANDARD
008000     DATA RECORD IS RPT-LINE.
008100 01  RPT-LINE                     PIC X(132).
008200
008300 WORKING-STORAGE SECTION.
008400 01  FILE-STATUS-CODES.
008500     05  FS-PRICEHST                 PIC X(02).
008600         88  PRICEHST-OK                  VALUE '00'.
008700     05  FS-RPTANLY                  PIC X(02).
008800         88  RPTANLY-OK                    VALUE '00'.
008900     05  FILLER                      PIC X(01) VALUE SPACE.
009000 77  SW-END-HISTORY                  PIC X(01) VALUE 'N'.
009100     88  HISTORY-EOF                      VALUE 'Y'.
009200*---- PARAMETROS DE CONFIGURACION (VALORES DEFAULT DEL MANUAL) ---
009300 01  WS-PARAMETROS.
009400     05  WS-ANALYSIS-WINDOW-DAYS      PIC 9(04) COMP VALUE 30.
009500     05  WS-ALERT-WINDOW-DAYS         PIC 9(04) COMP VALUE 7.
009600     05  WS-MAX-CHANGE-PCT            PIC S9(03)V99 VALUE 20.00.
009700     05  WS-MAX-INCREASE-PCT          PIC S9(03)V99 VALUE 50.00.
009800     05  WS-MIN-PRICE                 PIC S9(10)V99 VALUE 0.01.
009900     05  WS-SIGNIFICANT-PCT           PIC S9(03)V99 VALUE 10.00.
010000     05  WS-TREND-PCT                 PIC S9(03)V99 VALUE 2.00.
010100     05  WS-FORECAST-TREND-PCT        PIC S9(03)V99 VALUE 5.00.
010200     05  WS-ANOMALY-THRESHOLD         PIC S9(03)V99 VALUE 2.00.
010300     05  WS-ANOMALY-HIGH-Z            PIC S9(03)V99 VALUE 3.00.
010400     05  WS-VOLATILITY-THRESHOLD      PIC S9(03)V99 VALUE 15.00.
010500*---- FECHA DE CORRIDA, CON DESGLOSE (1RO DE 3 REDEFINES) --------
010600     05  FILLER                      PIC X(01) VALUE SPACE.
010700 01  WS-RUN-DATE-AREA.
010800     05  WS-RUN-DATE-CCYYMMDD         PIC 9(08) VALUE 0.
010900     05  WS-RUN-DATE-GROUPS REDEFINES WS-RUN-DATE-CCYYMMDD.
011000         10  WS-RUN-YEAR               PIC 9(04).
011100         10  WS-RUN-MONTH              PIC 9(02).
011200         10  WS-RUN-DAY                PIC 9(02).
011300*---- ACUMULADORES GLOBALES DE TENDENCIA (DENTRO DE LA VENTANA) --
011400     05  FILLER                      PIC X(01) VALUE SPACE.
011500 01  WS-TENDENCIA-GLOBAL.
011600     05  WS-GLOBAL-COUNT              PIC S9(07)  COMP-3 VALUE 0.
011700     05  WS-GLOBAL-SUM-PCT           PIC S9(09)V99 COMP-3 VALUE 0.
011800    05  WS-GLOBAL-SUMSQ-PCT          PIC S9(11)V99 COMP-3 VALUE 0.
011900     05  WS-AVERAGE-CHANGE            PIC S9(07)V99 VALUE 0.
012000     05  WS-VOLATILITY               PIC S9(07)V99 VALUE 0.
012100     05  WS-TREND-LABEL               PIC X(12) VALUE SPACES.
012200*---- CONTADORES GENERALES, TODOS COMP ---------------------------
012300     05  FILLER                      PIC X(01) VALUE SPACE.
012400 01  WS-CONTADORES.
012500     05  WS-RECORDS-READ             PIC S9(07) COMP SYNC VALUE 0.
012600    05  WS-RECORDS-IN-WINDOW         PIC S9(07) COMP SYNC VALUE 0.
012700    05  WS-SIGNIFICANT-COUNT         PIC S9(05) COMP SYNC VALUE 0.
012800     05  WS-ALERT-COUNT              PIC S9(05) COMP SYNC VALUE 0.
012900     05  WS-ANOMALY-COUNT            PIC S9(05) COMP SYNC VALUE 0.
013000    05  WS-ITEM-TABLE-COUNT          PIC S9(05) COMP SYNC VALUE 0.
013100     05  WS-TA-SUB                    PIC S9(02) COMP VALUE 0.
013200     05  WS-TA-MIN-SUB                PIC S9(02) COMP VALUE 0.
013300     05  WS-TA-MIN-Z                  PIC S9(05)V99 VALUE 0.
013400*---- TABLA DE CAMBIOS SIGNIFICATIVOS (|%| > WS-SIGNIFICANT-PCT) -
013500     05  FILLER                      PIC X(01) VALUE SPACE.
013600 01  SIGNIFICANT-TABLE.
013700     05  SG-ENTRY OCCURS 300 TIMES INDEXED BY SG-IDX.
013800         10  SG-CODE                  PIC X(10).
013900         10  SG-OLD-PRICE             PIC S9(10)V99.
014000         10  SG-NEW-PRICE             PIC S9(10)V99.
014100         10  SG-PCT-CHANGE            PIC S9(05)V99.
014200*    ---- VISTA DE AREA COMPLETA COMO STRING, 2DO DE 3 REDEFINES -
014300     05  SIGNIFICANT-TABLE-R REDEFINES SIGNIFICANT-TABLE.
014400         10  SG-WHOLE-AREA             PIC X(12300).
014500*---- TABLA DE ALERTAS -----------------------------------------
014600     05  FILLER                      PIC X(01) VALUE SPACE.
014700 01  ALERT-TABLE.
014800     05  AL-ENTRY OCCURS 300 TIMES INDEXED BY AL-IDX.
014900         10  AL-TYPE                  PIC X(16).
015000         10  AL-SEVERITY              PIC X(06).
015100         10  AL-MESSAGE                PIC X(70).
015200*-- TABLA DE ITEMS POR CODIGO (TENDENCIA, ANOMALIA, PRONOSTICO) --
015300     05  FILLER                      PIC X(01) VALUE SPACE.
015400 01  ITEM-TABLE.
015500     05  IT-ENTRY OCCURS 200 TIMES INDEXED BY IT-IDX.
015600         10  IT-CODE                  PIC X(10).
015700         10  IT-CURRENT-PRICE         PIC S9(10)V99.
015800         10  IT-PRICE-COUNT           PIC S9(03) COMP.
015900         10  IT-PRICE-LIST OCCURS 20 TIMES
016000                             PIC S9(10)V99 COMP-3.
016100*---- AREA DE TRABAJO PARA EL ITEM EN PROCESO ------------------
016200     05  FILLER                      PIC X(01) VALUE SPACE.
016300 01  WS-ITEM-WORK.
016400     05  WS-IT-MEAN                   PIC S9(10)V99 VALUE 0.
016500     05  WS-IT-VARIANCE               PIC S9(13)V9999 VALUE 0.
016600     05  WS-IT-STDDEV                 PIC S9(10)V99 VALUE 0.
016700     05  WS-IT-ZSCORE                 PIC S9(05)V99 VALUE 0.
016800     05  WS-IT-SUM                    PIC S9(13)V99 VALUE 0.
016900     05  WS-IT-SUMSQDIFF              PIC S9(15)V99 VALUE 0.
017000     05  WS-IT-POSITIVE-COUNT         PIC S9(03) COMP VALUE 0.
017100     05  WS-IT-J                      PIC S9(03) COMP VALUE 0.
017200*---- TOP-5 DE ANOMALIAS PARA ALERTA -----------------------------
017300     05  FILLER                      PIC X(01) VALUE SPACE.
017400 01  TA-COUNT                         PIC S9(02) COMP VALUE 0.
017500 01  TOP-ANOMALY-TABLE.
017600     05  TA-ENTRY OCCURS 5 TIMES.
017700         10  TA-CODE                  PIC X(10).
017800         10  TA-ZSCORE                PIC S9(05)V99.
017900         10  TA-CURRENT                PIC S9(10)V99.
018000         10  TA-MEAN                   PIC S9(10)V99.
018100         10  TA-STDDEV                 PIC S9(10)V99.
018200         10  TA-DIRECTION              PIC X(04).
018300*    --- VISTA DE AREA COMPLETA COMO STRING, 3RO DE 3 REDEFINES --
018400     05  TOP-ANOMALY-TABLE-R REDEFINES TOP-ANOMALY-TABLE.
018500         10  FILLER                    PIC X(285).
018600*---- RUTINA DE RAIZ CUADRADA (NEWTON) ---------------------------
018700 01  WS-SQRT-WORK.
018800     05  WS-SQRT-INPUT                PIC S9(13)V9999 VALUE 0.
018900     05  WS-SQRT-GUESS                PIC S9(13)V9999 VALUE 0.
019000     05  WS-SQRT-RESULT               PIC S9(13)V9999 VALUE 0.
019100     05  WS-SQRT-ITER                 PIC S9(03) COMP VALUE 0.
019200*---- CAMPO DE TRABAJO PARA EL REGISTRO LEIDO --------------------
019300     05  FILLER                      PIC X(01) VALUE SPACE.
019400 01  WS-PCT-CHANGE-WORK               PIC S9(05)V99 VALUE 0.
019500 01  WS-ABS-PCT-WORK                  PIC S9(05)V99 VALUE 0.
019600 01  WS-EDIT-PCT                      PIC -ZZ9.99.
019700 01  WS-EDIT-Z                        PIC -Z9.99.
019800 01  WS-LINES-ON-PAGE                 PIC S9(03) COMP VALUE 0.
019900 01  WS-PAGE-NUMBER                   PIC S9(03) COMP VALUE 0.
020000
020100*---- LINEAS DEL REPORTE -----------------------------------------
020200 01  TITLE-LINE-1.
020300     05  FILLER                       PIC X(40) VALUE SPACES.
020400     05  FILLER                       PIC X(52)
020500         VALUE 'ANALISIS DEL HISTORIAL DE PRECIOS'.
020600     05  FILLER                       PIC X(40) VALUE SPACES.
020700 01  TITLE-LINE-2.
020800     05  FILLER                       PIC X(02) VALUE SPACES.
020900     05  FILLER              PIC X(20) VALUE 'FECHA DE CORRIDA: '.
021000     05  TL2-RUN-DATE                 PIC X(10).
021100     05  FILLER                       PIC X(100) VALUE SPACES.
021200 01  TREND-LINE-1.
021300     05  FILLER                       PIC X(02) VALUE SPACES.
021400     05  FILLER                       PIC X(40)
021500         VALUE 'RESUMEN DE TENDENCIA GLOBAL'.
021600     05  FILLER                       PIC X(90) VALUE SPACES.
021700 01  TREND-LINE-2.
021800     05  FILLER                       PIC X(02) VALUE SPACES.
021900    05  FILLER          PIC X(24) VALUE 'CAMBIOS EN LA VENTANA: '.
022000     05  TR2-COUNT                    PIC ZZZ,ZZ9.
022100     05  FILLER                       PIC X(99) VALUE SPACES.
022200 01  TREND-LINE-3.
022300     05  FILLER                       PIC X(02) VALUE SPACES.
022400    05  FILLER          PIC X(24) VALUE 'PROMEDIO DE CAMBIO %:  '.
022500     05  TR3-AVERAGE                  PIC ZZ9.9-.
022600     05  FILLER                       PIC X(05) VALUE SPACES.
022700     05  FILLER                 PIC X(16) VALUE 'VOLATILIDAD %: '.
022800     05  TR3-VOLATILITY               PIC ZZ9.99.
022900     05  FILLER                       PIC X(05) VALUE SPACES.
023000     05  FILLER                      PIC X(10) VALUE 'TENDENCIA:'.
023100     05  TR3-TREND                    PIC X(12).
023200     05  FILLER                       PIC X(50) VALUE SPACES.
023300 01  SECTION-HEADING-LINE.
023400     05  FILLER                       PIC X(02) VALUE SPACES.
023500     05  SH-TITLE                     PIC X(60).
023600     05  FILLER                       PIC X(70) VALUE SPACES.
023700 01  SIGNIFICANT-LINE.
023800     05  FILLER                       PIC X(02) VALUE SPACES.
023900     05  SL-CODE                      PIC X(10).
024000     05  FILLER                       PIC X(02) VALUE SPACES.
024100     05  SL-OLD-PRICE                 PIC Z(07)9.99-.
024200     05  FILLER                       PIC X(02) VALUE SPACES.
024300     05  SL-NEW-PRICE                 PIC Z(07)9.99-.
024400     05  FILLER                       PIC X(02) VALUE SPACES.
024500     05  SL-PCT-CHANGE                PIC ZZ9.99-.
024600     05  FILLER                       PIC X(01) VALUE '%'.
024700     05  FILLER                       PIC X(86) VALUE SPACES.
024800 01  ANOMALY-LINE.
024900     05  FILLER                       PIC X(02) VALUE SPACES.
025000     05  AN-CODE                      PIC X(10).
025100     05  FILLER                       PIC X(02) VALUE SPACES.
025200     05  AN-CURRENT                   PIC Z(07)9.99-.
025300     05  FILLER                       PIC X(02) VALUE SPACES.
025400     05  AN-MEAN                      PIC Z(07)9.99-.
025500     05  FILLER                       PIC X(02) VALUE SPACES.
025600     05  AN-STDDEV                    PIC Z(06)9.99.
025700     05  FILLER                       PIC X(02) VALUE SPACES.
025800     05  AN-ZSCORE                    PIC ZZ9.99-.
025900     05  FILLER                       PIC X(02) VALUE SPACES.
026000     05  AN-TYPE                      PIC X(04).
026100     05  FILLER                       PIC X(62) VALUE SPACES.
026200 01  ALERT-LINE.
026300     05  FILLER                       PIC X(02) VALUE SPACES.
026400     05  ALN-TYPE                     PIC X(16).
026500     05  FILLER                       PIC X(01) VALUE SPACES.
026600     05  ALN-SEVERITY                 PIC X(06).
026700     05  FILLER                       PIC X(01) VALUE SPACES.
026800     05  ALN-MESSAGE                  PIC X(70).
026900     05  FILLER                       PIC X(36) VALUE SPACES.
027000 01  FORECAST-HEADING-LINE.
027100     05  FILLER                       PIC X(02) VALUE SPACES.
027200     05  FH-CODE                      PIC X(10).
027300     05  FILLER                       PIC X(02) VALUE SPACES.
027400     05  FILLER                       PIC X(24) VALUE
027500         'TENDENCIA RECIENTE %: '.
027600     05  FH-TREND                     PIC ZZ9.9-.
027700     05  FILLER                       PIC X(02) VALUE SPACES.
027800     05  FH-LABEL                     PIC X(12).
027900     05  FILLER                       PIC X(02) VALUE SPACES.
028000     05  FH-CONFIDENCE                PIC 9.99.
028100     05  FILLER                       PIC X(70) VALUE SPACES.
028200 01  FORECAST-LINE.
028300     05  FILLER                       PIC X(04) VALUE SPACES.
028400     05  FL-PERIOD                    PIC X(10).
028500     05  FILLER                       PIC X(02) VALUE SPACES.
028600     05  FL-PRICE                     PIC Z(07)9.99-.
028700     05  FILLER                       PIC X(02) VALUE SPACES.
028800     05  FL-CONFIDENCE                PIC 9.99.
028900     05  FILLER                       PIC X(100) VALUE SPACES.
029000 01  NO-FORECAST-LINE.
029100     05  FILLER                       PIC X(02) VALUE SPACES.
029200     05  NFL-CODE                     PIC X(10).
029300     05  FILLER                       PIC X(02) VALUE SPACES.
029400     05  FILLER                       PIC X(30) VALUE
029500         'DATOS INSUFICIENTES PARA PRON'.
029600     05  FILLER                       PIC X(20) VALUE
029700         'OSTICO (MIN. 3 PRECI'.
029800     05  FILLER                       PIC X(20) VALUE
029900         'OS HISTORICOS)      '.
030000     05  FILLER                       PIC X(37) VALUE SPACES.
030100
030200 PROCEDURE DIVISION.
030300 000-MAIN-LINE.
030400     PERFORM 010-OPEN-FILES THRU 010-EXIT.
030500     PERFORM 100-BUILD-STATISTICS THRU 100-EXIT.
030600     PERFORM 200-PRINT-TREND-SUMMARY THRU 200-EXIT.
030700     PERFORM 300-PRINT-SIGNIFICANT THRU 300-EXIT.
030800     PERFORM 400-PROCESS-ANOMALIES THRU 400-EXIT.
030900     PERFORM 500-PRINT-ALERTS THRU 500-EXIT.
031000     PERFORM 600-PRINT-FORECASTS THRU 600-EXIT.
031100     PERFORM 900-TERMINAR THRU 900-EXIT.
031200     GOBACK.
031300*
031400 010-OPEN-FILES.
031500     DISPLAY 'INICIO PRCANLY - ANALISIS DE HISTORIAL'.
031600     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
031700     MOVE WS-RUN-YEAR  TO TL2-RUN-DATE (1:4).
031800     MOVE '-'          TO TL2-RUN-DATE (5:1).
031900     MOVE WS-RUN-MONTH TO TL2-RUN-DATE (6:2).
032000     MOVE '-'          TO TL2-RUN-DATE (8:1).
032100     MOVE WS-RUN-DAY   TO TL2-RUN-DATE (9:2).
032200     OPEN INPUT  PRICE-HISTORY-FILE.
032300     OPEN OUTPUT ANALYTICS-REPORT-FILE.
032400     MOVE SPACES TO SG-WHOLE-AREA.
032500     MOVE SPACES TO TOP-ANOMALY-TABLE-R.
032600     MOVE 0 TO TA-COUNT.
032700     PERFORM 020-PRINT-TITLE THRU 020-EXIT.
032800 010-EXIT.
032900     EXIT.
033000*
033100 020-PRINT-TITLE.
033200     ADD 1 TO WS-PAGE-NUMBER.
033300     MOVE SPACES TO RPT-LINE.
033400     WRITE RPT-LINE FROM TITLE-LINE-1 AFTER ADVANCING TOP-OF-FORM.
033500     WRITE RPT-LINE FROM TITLE-LINE-2 AFTER ADVANCING 1 LINE.
033600     MOVE 2 TO WS-LINES-ON-PAGE.
033700 020-EXIT.
033800     EXIT.
033900*
034000*---- PASO 1: LEE PRICEHST DENTRO DE LA VENTANA DE ANALISIS, -----
034100*---- ACUMULA TENDENCIA GLOBAL Y CARGA LA TABLA DE ITEMS ---------
034200 100-BUILD-STATISTICS.
034300     READ PRICE-HISTORY-FILE
034400         AT END
034500            SET HISTORY-EOF TO TRUE
034600     END-READ.
034700 100-READ-LOOP.
034800     IF HISTORY-EOF
034900        GO TO 100-EXIT
035000     END-IF.
035100     ADD 1 TO WS-RECORDS-READ.
035200     IF PH-AGE-DAYS <= WS-ANALYSIS-WINDOW-DAYS
035300        ADD 1 TO WS-RECORDS-IN-WINDOW
035400        PERFORM 110-APPLY-CHANGE THRU 110-EXIT
035500     END-IF.
035600     READ PRICE-HISTORY-FILE
035700         AT END
035800            SET HISTORY-EOF TO TRUE
035900     END-READ.
036000     GO TO 100-READ-LOOP.
036100 100-EXIT.
036200     PERFORM 120-APPEND-CURRENT-PRICES THRU 120-EXIT.
036300     PERFORM 130-COMPUTE-TREND THRU 130-EXIT.
036400 100-EXIT-FINAL.
036500     EXIT.
036600*
036700 110-APPLY-CHANGE.
036800     PERFORM 140-FIND-OR-ADD-ITEM THRU 140-EXIT.
036900     MOVE PH-NEW-PRICE TO IT-CURRENT-PRICE (IT-IDX).
037000     IF PH-PREVIOUS-PRICE > 0 AND IT-PRICE-COUNT (IT-IDX) < 20
037100        ADD 1 TO IT-PRICE-COUNT (IT-IDX)
037200        MOVE PH-PREVIOUS-PRICE TO
037300            IT-PRICE-LIST (IT-IDX, IT-PRICE-COUNT (IT-IDX))
037400     END-IF.
037500     IF PH-PREVIOUS-PRICE > 0
037600        COMPUTE WS-PCT-CHANGE-WORK ROUNDED =
037700            (PH-NEW-PRICE - PH-PREVIOUS-PRICE) / PH-PREVIOUS-PRICE
037800            * 100
037900        ADD 1 TO WS-GLOBAL-COUNT
038000        ADD WS-PCT-CHANGE-WORK TO WS-GLOBAL-SUM-PCT
038100        COMPUTE WS-GLOBAL-SUMSQ-PCT =
038200            WS-GLOBAL-SUMSQ-PCT +
038300            (WS-PCT-CHANGE-WORK * WS-PCT-CHANGE-WORK)
038400        MOVE WS-PCT-CHANGE-WORK TO WS-ABS-PCT-WORK
038500        IF WS-ABS-PCT-WORK < 0
038600           MULTIPLY -1 BY WS-ABS-PCT-WORK
038700        END-IF
038800        IF WS-ABS-PCT-WORK > WS-SIGNIFICANT-PCT
038900           PERFORM 150-ADD-SIGNIFICANT THRU 150-EXIT
039000        END-IF
039100        IF PH-AGE-DAYS <= WS-ALERT-WINDOW-DAYS
039200           IF WS-ABS-PCT-WORK > WS-MAX-CHANGE-PCT
039300              PERFORM 160-ADD-CHANGE-ALERT THRU 160-EXIT
039400           END-IF
039500        END-IF
039600     END-IF.
039700 110-EXIT.
039800     EXIT.
039900*
040000 120-APPEND-CURRENT-PRICES.
040100*    DESPUES DE LEER TODO EL HISTORIAL, EL PRECIO ACTUAL DE CADA
040200*    CODIGO SE AGREGA A SU LISTA PARA QUE CUENTE EN LA MEDIA Y
040300*    DESVIACION DE ANOMALIAS Y EN EL PRONOSTICO.
040400     SET IT-IDX TO 1.
040500 120-APPEND-LOOP.
040600     IF IT-IDX > WS-ITEM-TABLE-COUNT
040700        GO TO 120-EXIT
040800     END-IF.
040900     IF IT-CURRENT-PRICE (IT-IDX) > 0 AND
041000        IT-PRICE-COUNT (IT-IDX) < 20
041100        ADD 1 TO IT-PRICE-COUNT (IT-IDX)
041200        MOVE IT-CURRENT-PRICE (IT-IDX) TO
041300            IT-PRICE-LIST (IT-IDX, IT-PRICE-COUNT (IT-IDX))
041400     END-IF.
041500     SET IT-IDX UP BY 1.
041600     GO TO 120-APPEND-LOOP.
041700 120-EXIT.
041800     EXIT.
041900*
042000 130-COMPUTE-TREND.
042100     IF WS-GLOBAL-COUNT = 0
042200        MOVE 0 TO WS-AVERAGE-CHANGE
042300        MOVE 0 TO WS-VOLATILITY
042400        MOVE 'STABLE' TO WS-TREND-LABEL
042500        GO TO 130-EXIT
042600     END-IF.
042700     COMPUTE WS-AVERAGE-CHANGE ROUNDED =
042800         WS-GLOBAL-SUM-PCT / WS-GLOBAL-COUNT.
042900     COMPUTE WS-SQRT-INPUT =
043000         WS-GLOBAL-SUMSQ-PCT / WS-GLOBAL-COUNT.
043100     PERFORM 800-SQUARE-ROOT THRU 800-EXIT.
043200*    CR-2005-034 - REDONDEO A 2 DECIMALES, NO TRUNCAR LOS DECIMALES
043300*    DE MAS QUE TRAE WS-SQRT-RESULT
043400     COMPUTE WS-VOLATILITY ROUNDED = WS-SQRT-RESULT.
043500     IF WS-AVERAGE-CHANGE > WS-TREND-PCT
043600        MOVE 'INCREASING' TO WS-TREND-LABEL
043700     ELSE
043800        IF WS-AVERAGE-CHANGE < (0 - WS-TREND-PCT)
043900           MOVE 'DECREASING' TO WS-TREND-LABEL
044000        ELSE
044100           MOVE 'STABLE' TO WS-TREND-LABEL
044200        END-IF
044300     END-IF.
044400     IF WS-VOLATILITY > WS-VOLATILITY-THRESHOLD
044500        PERFORM 170-ADD-VOLATILITY-ALERT THRU 170-EXIT
044600     END-IF.
044700 130-EXIT.
044800     EXIT.
044900*
045000*--- BUSQUEDA LINEAL DEL CODIGO EN LA TABLA DE ITEMS, SE AGREGA --
045100*---- UNA ENTRADA NUEVA CUANDO NO EXISTE TODAVIA -----------------
045200 140-FIND-OR-ADD-ITEM.
045300     SET IT-IDX TO 1.
045400 140-SEARCH-LOOP.
045500     IF IT-IDX > WS-ITEM-TABLE-COUNT
045600        GO TO 140-NOT-FOUND
045700     END-IF.
045800     IF IT-CODE (IT-IDX) = PH-CODE
045900        GO TO 140-EXIT
046000     END-IF.
046100     SET IT-IDX UP BY 1.
046200     GO TO 140-SEARCH-LOOP.
046300 140-NOT-FOUND.
046400     IF WS-ITEM-TABLE-COUNT >= 200
046500        SET IT-IDX TO 200
046600        GO TO 140-EXIT
046700     END-IF.
046800     ADD 1 TO WS-ITEM-TABLE-COUNT.
046900     SET IT-IDX TO WS-ITEM-TABLE-COUNT.
047000     MOVE PH-CODE TO IT-CODE (IT-IDX).
047100     MOVE 0       TO IT-CURRENT-PRICE (IT-IDX).
047200     MOVE 0       TO IT-PRICE-COUNT (IT-IDX).
047300 140-EXIT.
047400     EXIT.
047500*
047600 150-ADD-SIGNIFICANT.
047700     IF WS-SIGNIFICANT-COUNT >= 300
047800        GO TO 150-EXIT
047900     END-IF.
048000     ADD 1 TO WS-SIGNIFICANT-COUNT.
048100     SET SG-IDX TO WS-SIGNIFICANT-COUNT.
048200     MOVE PH-CODE            TO SG-CODE (SG-IDX).
048300     MOVE PH-PREVIOUS-PRICE  TO SG-OLD-PRICE (SG-IDX).
048400     MOVE PH-NEW-PRICE       TO SG-NEW-PRICE (SG-IDX).
048500     MOVE WS-PCT-CHANGE-WORK TO SG-PCT-CHANGE (SG-IDX).
048600 150-EXIT.
048700     EXIT.
048800*
048900 160-ADD-CHANGE-ALERT.
049000     IF WS-ALERT-COUNT >= 300
049100        GO TO 160-EXIT
049200     END-IF.
049300     ADD 1 TO WS-ALERT-COUNT.
049400     SET AL-IDX TO WS-ALERT-COUNT.
049500     MOVE 'CAMBIO SIGNIF. ' TO AL-TYPE (AL-IDX).
049600     IF WS-ABS-PCT-WORK > WS-MAX-INCREASE-PCT
049700        MOVE 'HIGH' TO AL-SEVERITY (AL-IDX)
049800     ELSE
049900        MOVE 'MEDIUM' TO AL-SEVERITY (AL-IDX)
050000     END-IF.
050100     MOVE WS-PCT-CHANGE-WORK TO WS-EDIT-PCT.
050200     MOVE SPACES TO AL-MESSAGE (AL-IDX).
050300     STRING 'CODIGO ' PH-CODE ' CAMBIO ' DELIMITED BY SIZE
050400            WS-EDIT-PCT DELIMITED BY SIZE
050500            '% EN LOS ULTIMOS 7 DIAS' DELIMITED BY SIZE
050600         INTO AL-MESSAGE (AL-IDX).
050700 160-EXIT.
050800     EXIT.
050900*
051000 170-ADD-VOLATILITY-ALERT.
051100     IF WS-ALERT-COUNT >= 300
051200        GO TO 170-EXIT
051300     END-IF.
051400     ADD 1 TO WS-ALERT-COUNT.
051500     SET AL-IDX TO WS-ALERT-COUNT.
051600     MOVE 'VOLATILIDAD ALTA' TO AL-TYPE (AL-IDX).
051700     MOVE 'MEDIUM' TO AL-SEVERITY (AL-IDX).
051800     MOVE WS-VOLATILITY TO WS-EDIT-PCT.
051900     MOVE SPACES TO AL-MESSAGE (AL-IDX).
052000     STRING 'VOLATILIDAD GLOBAL ' DELIMITED BY SIZE
052100            WS-EDIT-PCT DELIMITED BY SIZE
052200            '% SUPERA EL UMBRAL DE 15.00%' DELIMITED BY SIZE
052300         INTO AL-MESSAGE (AL-IDX).
052400 170-EXIT.
052500     EXIT.
052600*
052700 200-PRINT-TREND-SUMMARY.
052800     WRITE RPT-LINE FROM TREND-LINE-1 AFTER ADVANCING 2 LINES.
052900     MOVE WS-RECORDS-IN-WINDOW TO TR2-COUNT.
053000     WRITE RPT-LINE FROM TREND-LINE-2 AFTER ADVANCING 1 LINE.
053100     MOVE WS-AVERAGE-CHANGE TO TR3-AVERAGE.
053200     MOVE WS-VOLATILITY     TO TR3-VOLATILITY.
053300     MOVE WS-TREND-LABEL    TO TR3-TREND.
053400     WRITE RPT-LINE FROM TREND-LINE-3 AFTER ADVANCING 1 LINE.
053500     ADD 4 TO WS-LINES-ON-PAGE.
053600 200-EXIT.
053700     EXIT.
053800*
053900 300-PRINT-SIGNIFICANT.
054000     MOVE 'CAMBIOS SIGNIFICATIVOS (MAYOR AL 10%)' TO SH-TITLE.
054100     WRITE RPT-LINE FROM SECTION-HEADING-LINE
054200         AFTER ADVANCING 2 LINES.
054300     ADD 2 TO WS-LINES-ON-PAGE.
054400     SET SG-IDX TO 1.
054500 300-PRINT-LOOP.
054600     IF SG-IDX > WS-SIGNIFICANT-COUNT
054700        GO TO 300-EXIT
054800     END-IF.
054900     PERFORM 310-CHECK-PAGE-BREAK THRU 310-EXIT.
055000     MOVE SG-CODE (SG-IDX)       TO SL-CODE.
055100     MOVE SG-OLD-PRICE (SG-IDX)  TO SL-OLD-PRICE.
055200     MOVE SG-NEW-PRICE (SG-IDX)  TO SL-NEW-PRICE.
055300     MOVE SG-PCT-CHANGE (SG-IDX) TO SL-PCT-CHANGE.
055400     WRITE RPT-LINE FROM SIGNIFICANT-LINE AFTER ADVANCING 1 LINE.
055500     ADD 1 TO WS-LINES-ON-PAGE.
055600     SET SG-IDX UP BY 1.
055700     GO TO 300-PRINT-LOOP.
055800 300-EXIT.
055900     EXIT.
056000*
056100 310-CHECK-PAGE-BREAK.
056200     IF WS-LINES-ON-PAGE < 55
056300        GO TO 310-EXIT
056400     END-IF.
056500     PERFORM 020-PRINT-TITLE THRU 020-EXIT.
056600 310-EXIT.
056700     EXIT.
056800*
056900*---- PASO 4: ANOMALIAS POR CODIGO, REQUIERE AL MENOS 3 PRECIOS --
057000*--- HISTORICOS POSITIVOS (Z-SCORE SOBRE DESVIACION POBLACIONAL) -
057100 400-PROCESS-ANOMALIES.
057200     MOVE 'ANOMALIAS DETECTADAS' TO SH-TITLE.
057300     WRITE RPT-LINE FROM SECTION-HEADING-LINE
057400         AFTER ADVANCING 2 LINES.
057500     ADD 2 TO WS-LINES-ON-PAGE.
057600     SET IT-IDX TO 1.
057700 400-ITEM-LOOP.
057800     IF IT-IDX > WS-ITEM-TABLE-COUNT
057900        GO TO 400-EXIT
058000     END-IF.
058100     PERFORM 410-EVALUATE-ITEM THRU 410-EXIT.
058200     SET IT-IDX UP BY 1.
058300     GO TO 400-ITEM-LOOP.
058400 400-EXIT.
058500     PERFORM 450-ADD-TOP-ANOMALY-ALERTS THRU 450-EXIT.
058600 400-EXIT-FINAL.
058700     EXIT.
058800*
058900 410-EVALUATE-ITEM.
059000     IF IT-PRICE-COUNT (IT-IDX) < 3
059100        GO TO 410-EXIT
059200     END-IF.
059300     MOVE 0 TO WS-IT-SUM WS-IT-SUMSQDIFF.
059400     SET WS-IT-J TO 1.
059500 410-SUM-LOOP.
059600     IF WS-IT-J > IT-PRICE-COUNT (IT-IDX)
059700        GO TO 410-SUM-DONE
059800     END-IF.
059900     ADD IT-PRICE-LIST (IT-IDX, WS-IT-J) TO WS-IT-SUM.
060000     SET WS-IT-J UP BY 1.
060100     GO TO 410-SUM-LOOP.
060200 410-SUM-DONE.
060300     COMPUTE WS-IT-MEAN ROUNDED =
060400         WS-IT-SUM / IT-PRICE-COUNT (IT-IDX).
060500     SET WS-IT-J TO 1.
060600 410-VAR-LOOP.
060700     IF WS-IT-J > IT-PRICE-COUNT (IT-IDX)
060800        GO TO 410-VAR-DONE
060900     END-IF.
061000     COMPUTE WS-IT-SUMSQDIFF =
061100         WS-IT-SUMSQDIFF +
061200         ((IT-PRICE-LIST (IT-IDX, WS-IT-J) - WS-IT-MEAN) *
061300          (IT-PRICE-LIST (IT-IDX, WS-IT-J) - WS-IT-MEAN)).
061400     SET WS-IT-J UP BY 1.
061500     GO TO 410-VAR-LOOP.
061600 410-VAR-DONE.
061700     COMPUTE WS-SQRT-INPUT =
061800         WS-IT-SUMSQDIFF / IT-PRICE-COUNT (IT-IDX).
061900     PERFORM 800-SQUARE-ROOT THRU 800-EXIT.
062000*    CR-2005-034 - REDONDEO A 2 DECIMALES, NO TRUNCAR LOS DECIMALES
062100*    DE MAS QUE TRAE WS-SQRT-RESULT
062200     COMPUTE WS-IT-STDDEV ROUNDED = WS-SQRT-RESULT.
062300     IF WS-IT-STDDEV = 0
062400        GO TO 410-EXIT
062500     END-IF.
062600     COMPUTE WS-IT-ZSCORE ROUNDED =
062700         (IT-CURRENT-PRICE (IT-IDX) - WS-IT-MEAN) / WS-IT-STDDEV.
062800     IF WS-IT-ZSCORE < 0
062900        COMPUTE WS-IT-ZSCORE = WS-IT-ZSCORE * -1
063000     END-IF.
063100     IF WS-IT-ZSCORE <= WS-ANOMALY-THRESHOLD
063200        GO TO 410-EXIT
063300     END-IF.
063400     ADD 1 TO WS-ANOMALY-COUNT.
063500     PERFORM 310-CHECK-PAGE-BREAK THRU 310-EXIT.
063600     MOVE IT-CODE (IT-IDX)            TO AN-CODE.
063700     MOVE IT-CURRENT-PRICE (IT-IDX)   TO AN-CURRENT.
063800     MOVE WS-IT-MEAN                  TO AN-MEAN.
063900     MOVE WS-IT-STDDEV                TO AN-STDDEV.
064000     MOVE WS-IT-ZSCORE                TO AN-ZSCORE.
064100     IF IT-CURRENT-PRICE (IT-IDX) > WS-IT-MEAN
064200        MOVE 'HIGH' TO AN-TYPE
064300     ELSE
064400        MOVE 'LOW ' TO AN-TYPE
064500     END-IF.
064600     WRITE RPT-LINE FROM ANOMALY-LINE AFTER ADVANCING 1 LINE.
064700     ADD 1 TO WS-LINES-ON-PAGE.
064800     PERFORM 420-TRACK-TOP-ANOMALY THRU 420-EXIT.
064900 410-EXIT.
065000     EXIT.
065100*
065200*---- MANTIENE LAS 5 ANOMALIAS DE MAYOR Z PARA ALERTAS; CUANDO --
065300*---- LA TABLA YA TIENE 5, SUSTITUYE LA DE MENOR Z (425) ---------
065400 420-TRACK-TOP-ANOMALY.
065500     IF TA-COUNT < 5
065600        ADD 1 TO TA-COUNT
065700        MOVE IT-CODE (IT-IDX)          TO TA-CODE (TA-COUNT)
065800        MOVE WS-IT-ZSCORE              TO TA-ZSCORE (TA-COUNT)
065900        MOVE IT-CURRENT-PRICE (IT-IDX) TO TA-CURRENT (TA-COUNT)
066000        MOVE WS-IT-MEAN                TO TA-MEAN (TA-COUNT)
066100        MOVE WS-IT-STDDEV              TO TA-STDDEV (TA-COUNT)
066200        IF IT-CURRENT-PRICE (IT-IDX) > WS-IT-MEAN
066300           MOVE 'HIGH' TO TA-DIRECTION (TA-COUNT)
066400        ELSE
066500           MOVE 'LOW ' TO TA-DIRECTION (TA-COUNT)
066600        END-IF
066700     ELSE
066800        PERFORM 425-FIND-MINIMUM-SLOT THRU 425-EXIT
066900        IF WS-IT-ZSCORE > WS-TA-MIN-Z
067000           MOVE IT-CODE (IT-IDX)          TO TA-CODE (WS-TA-MIN-SUB)
067100           MOVE WS-IT-ZSCORE              TO TA-ZSCORE (WS-TA-MIN-SUB)
067200           MOVE IT-CURRENT-PRICE (IT-IDX) TO TA-CURRENT (WS-TA-MIN-SUB)
067300           MOVE WS-IT-MEAN                TO TA-MEAN (WS-TA-MIN-SUB)
067400           MOVE WS-IT-STDDEV              TO TA-STDDEV (WS-TA-MIN-SUB)
067500           IF IT-CURRENT-PRICE (IT-IDX) > WS-IT-MEAN
067600              MOVE 'HIGH' TO TA-DIRECTION (WS-TA-MIN-SUB)
067700           ELSE
067800              MOVE 'LOW ' TO TA-DIRECTION (WS-TA-MIN-SUB)
067900           END-IF
068000        END-IF
068100     END-IF.
068200 420-EXIT.
068300     EXIT.
068400*
068500*---- BUSCA EN TOP-ANOMALY-TABLE LA POSICION DE MENOR Z, YA -----
068600*---- QUE LA TABLA NO QUEDA ORDENADA DESPUES DE UN REEMPLAZO -----
068700 425-FIND-MINIMUM-SLOT.
068800     MOVE 1              TO WS-TA-MIN-SUB.
068900     MOVE TA-ZSCORE (1)  TO WS-TA-MIN-Z.
069000     MOVE 2              TO WS-TA-SUB.
069100 425-SCAN-LOOP.
069200     IF WS-TA-SUB > 5
069300        GO TO 425-EXIT
069400     END-IF.
069500     IF TA-ZSCORE (WS-TA-SUB) < WS-TA-MIN-Z
069600        MOVE WS-TA-SUB             TO WS-TA-MIN-SUB
069700        MOVE TA-ZSCORE (WS-TA-SUB) TO WS-TA-MIN-Z
069800     END-IF.
069900     ADD 1 TO WS-TA-SUB.
070000     GO TO 425-SCAN-LOOP.
070100 425-EXIT.
070200     EXIT.
070300*
070400 450-ADD-TOP-ANOMALY-ALERTS.
070500     IF TA-COUNT = 0
070600        GO TO 450-EXIT
070700     END-IF.
070800     MOVE 1 TO WS-TA-SUB.
070900 450-ALERT-LOOP.
071000     IF WS-TA-SUB > TA-COUNT
071100        GO TO 450-EXIT
071200     END-IF.
071300     IF WS-ALERT-COUNT >= 300
071400        GO TO 450-EXIT
071500     END-IF.
071600     ADD 1 TO WS-ALERT-COUNT.
071700     SET AL-IDX TO WS-ALERT-COUNT.
071800     MOVE 'ANOMALIA' TO AL-TYPE (AL-IDX).
071900     IF TA-ZSCORE (WS-TA-SUB) > WS-ANOMALY-HIGH-Z
072000        MOVE 'HIGH' TO AL-SEVERITY (AL-IDX)
072100     ELSE
072200        MOVE 'MEDIUM' TO AL-SEVERITY (AL-IDX)
072300     END-IF.
072400     MOVE TA-ZSCORE (WS-TA-SUB) TO WS-EDIT-Z.
072500     MOVE SPACES TO AL-MESSAGE (AL-IDX).
072600     STRING 'CODIGO ' TA-CODE (WS-TA-SUB) ' Z=' DELIMITED BY SIZE
072700            WS-EDIT-Z DELIMITED BY SIZE
072800            ' (' DELIMITED BY SIZE
072900            TA-DIRECTION (WS-TA-SUB) DELIMITED BY SIZE
073000            ')' DELIMITED BY SIZE
073100         INTO AL-MESSAGE (AL-IDX).
073200     ADD 1 TO WS-TA-SUB.
073300     GO TO 450-ALERT-LOOP.
073400 450-EXIT.
073500     EXIT.
073600*
073700*---- ALERTA DE PRECIO BAJO PARA CADA CODIGO RASTREADO -----------
073800 460-CHECK-LOW-PRICE.
073900     SET IT-IDX TO 1.
074000 460-LOW-LOOP.
074100     IF IT-IDX > WS-ITEM-TABLE-COUNT
074200        GO TO 460-EXIT
074300     END-IF.
074400     IF IT-CURRENT-PRICE (IT-IDX) > 0 AND
074500        IT-CURRENT-PRICE (IT-IDX) < WS-MIN-PRICE
074600        IF WS-ALERT-COUNT < 300
074700           ADD 1 TO WS-ALERT-COUNT
074800           SET AL-IDX TO WS-ALERT-COUNT
074900           MOVE 'PRECIO BAJO' TO AL-TYPE (AL-IDX)
075000           MOVE 'MEDIUM' TO AL-SEVERITY (AL-IDX)
075100           MOVE SPACES TO AL-MESSAGE (AL-IDX)
075200           STRING 'CODIGO ' IT-CODE (IT-IDX)
075300                  ' PRECIO ACTUAL POR DEBAJO DEL MINIMO'
075400                  DELIMITED BY SIZE
075500              INTO AL-MESSAGE (AL-IDX)
075600        END-IF
075700     END-IF.
075800     SET IT-IDX UP BY 1.
075900     GO TO 460-LOW-LOOP.
076000 460-EXIT.
076100     EXIT.
076200*
076300 500-PRINT-ALERTS.
076400     PERFORM 460-CHECK-LOW-PRICE THRU 460-EXIT.
076500     MOVE 'ALERTAS GENERADAS' TO SH-TITLE.
076600     WRITE RPT-LINE FROM SECTION-HEADING-LINE
076700         AFTER ADVANCING 2 LINES.
076800     ADD 2 TO WS-LINES-ON-PAGE.
076900     SET AL-IDX TO 1.
077000 500-PRINT-LOOP.
077100     IF AL-IDX > WS-ALERT-COUNT
077200        GO TO 500-EXIT
077300     END-IF.
077400     PERFORM 310-CHECK-PAGE-BREAK THRU 310-EXIT.
077500     MOVE AL-TYPE (AL-IDX)     TO ALN-TYPE.
077600     MOVE AL-SEVERITY (AL-IDX) TO ALN-SEVERITY.
077700     MOVE AL-MESSAGE (AL-IDX)  TO ALN-MESSAGE.
077800     WRITE RPT-LINE FROM ALERT-LINE AFTER ADVANCING 1 LINE.
077900     ADD 1 TO WS-LINES-ON-PAGE.
078000     SET AL-IDX UP BY 1.
078100     GO TO 500-PRINT-LOOP.
078200 500-EXIT.
078300     EXIT.
078400*
078500*--- PASO 6: PRONOSTICO DE 3 PERIODOS POR CODIGO (ATENUACION 0.7)-
078600 600-PRINT-FORECASTS.
078700     MOVE 'PRONOSTICO A 3 PERIODOS' TO SH-TITLE.
078800     WRITE RPT-LINE FROM SECTION-HEADING-LINE
078900         AFTER ADVANCING 2 LINES.
079000     ADD 2 TO WS-LINES-ON-PAGE.
079100     SET IT-IDX TO 1.
079200 600-ITEM-LOOP.
079300     IF IT-IDX > WS-ITEM-TABLE-COUNT
079400        GO TO 600-EXIT
079500     END-IF.
079600     IF IT-PRICE-COUNT (IT-IDX) >= 3
079700        PERFORM 310-CHECK-PAGE-BREAK THRU 310-EXIT
079800        PERFORM 610-PRINT-ONE-FORECAST THRU 610-EXIT
079900     ELSE
080000        PERFORM 310-CHECK-PAGE-BREAK THRU 310-EXIT
080100        PERFORM 620-PRINT-NO-FORECAST THRU 620-EXIT
080200     END-IF.
080300     SET IT-IDX UP BY 1.
080400     GO TO 600-ITEM-LOOP.
080500 600-EXIT.
080600     EXIT.
080700*
080800*--- CODIGO CON MENOS DE 3 PRECIOS RASTREADOS: NO HAY BASE PARA --
080900*--- PROYECTAR, SE AVISA EN VEZ DE OMITIRLO DEL REPORTE ----------
081000 620-PRINT-NO-FORECAST.
081100     MOVE IT-CODE (IT-IDX) TO NFL-CODE.
081200     WRITE RPT-LINE FROM NO-FORECAST-LINE AFTER ADVANCING 1 LINE.
081300     ADD 1 TO WS-LINES-ON-PAGE.
081400 620-EXIT.
081500     EXIT.
081600*
081700 610-PRINT-ONE-FORECAST.
081800     COMPUTE WS-IT-MEAN =
081900         (IT-PRICE-LIST (IT-IDX, IT-PRICE-COUNT (IT-IDX)) -
082000          IT-PRICE-LIST (IT-IDX, IT-PRICE-COUNT (IT-IDX) - 2))
082100         / IT-PRICE-LIST (IT-IDX, IT-PRICE-COUNT (IT-IDX) - 2)
082200         * 100.
082300     MOVE IT-CODE (IT-IDX) TO FH-CODE.
082400     MOVE WS-IT-MEAN       TO FH-TREND.
082500     IF WS-IT-MEAN > WS-FORECAST-TREND-PCT
082600        MOVE 'INCREASING' TO FH-LABEL
082700     ELSE
082800        IF WS-IT-MEAN < (0 - WS-FORECAST-TREND-PCT)
082900           MOVE 'DECREASING' TO FH-LABEL
083000        ELSE
083100           MOVE 'STABLE' TO FH-LABEL
083200        END-IF
083300     END-IF.
083400     COMPUTE WS-IT-ZSCORE ROUNDED =
083500         IT-PRICE-COUNT (IT-IDX) / 20.
083600     IF WS-IT-ZSCORE > 0.9
083700        MOVE 0.9 TO WS-IT-ZSCORE
083800     END-IF.
083900     MOVE WS-IT-ZSCORE TO FH-CONFIDENCE.
084000     WRITE RPT-LINE FROM FORECAST-HEADING-LINE
084100         AFTER ADVANCING 1 LINE.
084200     ADD 1 TO WS-LINES-ON-PAGE.
084300     MOVE IT-PRICE-LIST (IT-IDX, IT-PRICE-COUNT (IT-IDX))
084400         TO WS-IT-STDDEV.
084500*    PERIODO 1 - ATENUACION 0.7, CONFIANZA 0.90
084600*    CR-2005-034 - REDONDEO A 2 DECIMALES ANTES DE ENCADENAR AL
084700*    PERIODO SIGUIENTE, NO TRUNCAR
084800     COMPUTE WS-SQRT-RESULT ROUNDED =
084900         WS-IT-STDDEV + ((WS-IT-MEAN / 100) * WS-IT-STDDEV * 0.7).
085000     COMPUTE WS-IT-STDDEV ROUNDED = WS-SQRT-RESULT.
085100     MOVE 'PERIODO 1' TO FL-PERIOD.
085200     MOVE WS-IT-STDDEV TO FL-PRICE.
085300     MOVE 0.90 TO FL-CONFIDENCE.
085400     WRITE RPT-LINE FROM FORECAST-LINE AFTER ADVANCING 1 LINE.
085500     ADD 1 TO WS-LINES-ON-PAGE.
085600*    PERIODO 2 - ATENUACION 0.49 SOBRE EL PRECIO BASE ORIGINAL,
085700*    CONFIANZA 0.70
085800     COMPUTE WS-SQRT-RESULT ROUNDED =
085900         WS-IT-STDDEV + ((WS-IT-MEAN / 100) *
086000         IT-PRICE-LIST (IT-IDX, IT-PRICE-COUNT (IT-IDX)) * 0.49).
086100     COMPUTE WS-IT-STDDEV ROUNDED = WS-SQRT-RESULT.
086200     MOVE 'PERIODO 2' TO FL-PERIOD.
086300     MOVE WS-IT-STDDEV TO FL-PRICE.
086400     MOVE 0.70 TO FL-CONFIDENCE.
086500     WRITE RPT-LINE FROM FORECAST-LINE AFTER ADVANCING 1 LINE.
086600     ADD 1 TO WS-LINES-ON-PAGE.
086700*    PERIODO 3 - ATENUACION 0.343 SOBRE EL PRECIO BASE ORIGINAL,
086800*    CONFIANZA 0.50
086900     COMPUTE WS-SQRT-RESULT ROUNDED =
087000         WS-IT-STDDEV + ((WS-IT-MEAN / 100) *
087100         IT-PRICE-LIST (IT-IDX, IT-PRICE-COUNT (IT-IDX)) * 0.343).
087200     COMPUTE WS-IT-STDDEV ROUNDED = WS-SQRT-RESULT.
087300     MOVE 'PERIODO 3' TO FL-PERIOD.
087400     MOVE WS-IT-STDDEV TO FL-PRICE.
087500     MOVE 0.50 TO FL-CONFIDENCE.
087600     WRITE RPT-LINE FROM FORECAST-LINE AFTER ADVANCING 1 LINE.
087700     ADD 1 TO WS-LINES-ON-PAGE.
087800 610-EXIT.
087900     EXIT.
088000*
088100*---- RUTINA DE RAIZ CUADRADA POR EL METODO DE NEWTON. LA TABLA --
088200*---- FUNCTION NO EXISTE EN ESTE COMPILADOR, SE ITERA 20 VECES ---
088300 800-SQUARE-ROOT.
088400     IF WS-SQRT-INPUT <= 0
088500        MOVE 0 TO WS-SQRT-RESULT
088600        GO TO 800-EXIT
088700     END-IF.
088800     MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.
088900     MOVE 1 TO WS-SQRT-ITER.
089000 800-ITERATE.
089100     IF WS-SQRT-ITER > 20
089200        GO TO 800-DONE
089300     END-IF.
089400     COMPUTE WS-SQRT-GUESS ROUNDED =
089500         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
089600     ADD 1 TO WS-SQRT-ITER.
089700     GO TO 800-ITERATE.
089800 800-DONE.
089900     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
090000 800-EXIT.
090100     EXIT.
090200*
090300 900-TERMINAR.
090400     CLOSE PRICE-HISTORY-FILE.
090500     CLOSE ANALYTICS-REPORT-FILE.
090600     DISPLAY '----------------  '.
090700     DISPLAY 'Control Counters  '.
090800     DISPLAY '----------------  '.
090900     DISPLAY 'REGISTROS LEIDOS:      ' WS-RECORDS-READ.
091000     DISPLAY 'DENTRO DE LA VENTANA:  ' WS-RECORDS-IN-WINDOW.
091100     DISPLAY 'CAMBIOS SIGNIFICATIVOS:' WS-SIGNIFICANT-COUNT.
091200     DISPLAY 'ANOMALIAS DETECTADAS:  ' WS-ANOMALY-COUNT.
091300     DISPLAY 'ALERTAS GENERADAS:     ' WS-ALERT-COUNT.
091400     DISPLAY 'END PROGR: PRCANLY'.
091500 900-EXIT.
091600     EXIT.
