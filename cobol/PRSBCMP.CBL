000100*================================================================*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     PRSBCMP.
000400 AUTHOR.         H. GUZMAN.
000500 INSTALLATION.   CONSTRUCTORA DEL NORTE - DEPTO DE SISTEMAS.
000600 DATE-WRITTEN.   14/02/1990.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENCIAL.
000900*================================================================*
001000*  PRSBCMP - COMPARACION DE DOS PRESUPUESTOS                    *
001100*  CARGA LAS CABECERAS DE DOS PRESUPUESTOS EN TABLA Y CUENTA     *
001200*  LAS PARTIDAS DE CADA UNO, LUEGO IMPRIME UN REPORTE LADO A     *
001300*  LADO CON ANALISIS DE VARIACION.                               *
001400*================================================================*
001500*  BITACORA DE CAMBIOS                                         *
001600*   HGR 14/02/1990  VERSION ORIGINAL, TOMA LA IDEA DE TABLA EN  * HGR90   
001700*                   MEMORIA DEL EJERCICIO DE PROYECTOS (TABLES) *
001800*   HGR 03/05/1990  AGREGA BLOQUE DE VARIACION (DIF. TOTAL,     * HGR90   
001900*                   DIF. DE PARTIDAS, DIF. DE MARGEN)            *
002000*   LMV 22/08/1993  MARGEN DE UTILIDAD = UTILIDAD/TOTAL*100,     *LMV93   
002100*                   CERO SI TOTAL NO ES POSITIVO. PER CR-93-031  *
002200*   JML 08/02/1999  REVISION Y2K - FECHA DE CREACION YA VIENE    *JML99   
002300*                   EN FORMATO CCYY-MM-DD, SIN CAMBIOS           *
002400*   DFN 19/06/2002  CR-2002-118: CONTEO DE PARTIDAS EN UNA SOLA  *DFN02
002500*                   PASADA DE BUDITEM PARA AMBOS PRESUPUESTOS    *
002600*   DFN 24/02/2005  CR-2005-025: AGREGA RENGLON DE FECHA DE      *DFN05
002700*                   CREACION AL REPORTE LADO A LADO, FALTABA     *
002800*                   CONTRA LAS DOS CABECERAS YA CARGADAS         *
002900*================================================================*
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.   IBM-370.
003400 OBJECT-COMPUTER.   IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT BUDGET-HEADER-FILE
004100         ASSIGN TO BUDHDR
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS FS-BUDHDR.
004400     SELECT BUDGET-ITEM-FILE
004500         ASSIGN TO BUDITEM
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS FS-BUDITEM.
004800     SELECT COMPARE-REPORT-FILE
004900         ASSIGN TO RPTCOMP
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-RPTCOMP.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  BUDGET-HEADER-FILE
005600     RECORDING MODE IS F
005700     RECORD CONTAINS 200 CHARACTERS
005800     BLOCK CONTAINS 0 RECORDS
005900     LABEL RECORDS ARE STANDARD
006000     DATA RECORD IS BUDGET-HEADER-WS.
006100     COPY BUDHDREC.
006200
006300 FD  BUDGET-ITEM-FILE
006400     RECORDING MODE IS F
006500     RECORD CONTAINS 200 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     LABEL RECORDS ARE STANDARD
006800     DATA RECORD IS BUDGET-ITEM-WS.
006900     COPY BUDITREC.
007000
007100 FD  COMPARE-REPORT-FILE
007200     RECORDING MODE IS F
007300     RECORD CONTAINS 132 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS RPT-LINE.
007700 01  RPT-LINE                        PIC X(132).
007800
007900 WORKING-STORAGE SECTION.
008000 01  FILE-STATUS-CODES.
008100     05  FS-BUDHDR                   PIC X(02).
008200         88  BUDHDR-OK                   VALUE '00'.
008300         88  BUDHDR-EOF                   VALUE '10'.
008400     05  FS-BUDITEM                  PIC X(02).
008500         88  BUDITEM-OK                   VALUE '00'.
008600         88  BUDITEM-EOF                   VALUE '10'.
008700     05  FS-RPTCOMP                  PIC X(02).
008800         88  RPTCOMP-OK                    VALUE '00'.
008900     05  FILLER                      PIC X(01) VALUE SPACE.
009000 77  SW-FOUND-1                      PIC X(01) VALUE 'N'.
009100     88  BUDGET-1-FOUND                   VALUE 'Y'.
009200 77  SW-FOUND-2                      PIC X(01) VALUE 'N'.
009300     88  BUDGET-2-FOUND                   VALUE 'Y'.
009400*---- TWO REQUESTED BUDGET IDS, TAKEN FROM THE COPYBOOK PREFIX --
009500 01  WS-REQUEST-IDS.
009600     05  WS-REQ-ID-1                 PIC 9(06) VALUE 0.
009700     05  WS-REQ-ID-2                 PIC 9(06) VALUE 0.
009800*    ---- EDITED VIEW FOR THE DISPLAY LOG LINE -------------------
009900     05  WS-REQUEST-IDS-EDIT REDEFINES WS-REQUEST-IDS.
010000         10  WS-REQ-ID-1-EDIT         PIC Z(05)9.
010100         10  WS-REQ-ID-2-EDIT         PIC Z(05)9.
010200*---- SAVED HEADER AREAS FOR BUDGET 1 AND 2, VIA COPY REPLACING --
010300   COPY BUDHDREC REPLACING ==BUDGET-HEADER-WS== BY ==WS-BUDGET-1==
010400                             ==BH-==              BY ==B1-==.
010500   COPY BUDHDREC REPLACING ==BUDGET-HEADER-WS== BY ==WS-BUDGET-2==
010600                             ==BH-==              BY ==B2-==.
010700*---- ITEM COUNTS AND DERIVED FIGURES, ALL COMP ------------------
010800     05  FILLER                      PIC X(01) VALUE SPACE.
010900 01  WS-COMPARE-COUNTERS.
011000     05  WS-ITEMS-1                  PIC S9(06) COMP SYNC VALUE 0.
011100     05  WS-ITEMS-2                  PIC S9(06) COMP SYNC VALUE 0.
011200     05  WS-ITEMS-DIFF               PIC S9(06) COMP SYNC VALUE 0.
011300     05  FILLER                      PIC X(01) VALUE SPACE.
011400 01  WS-COMPARE-AMOUNTS.
011500     05  WS-SUBTOTAL-1               PIC S9(10)V99 COMP-3 VALUE 0.
011600     05  WS-SUBTOTAL-2               PIC S9(10)V99 COMP-3 VALUE 0.
011700     05  WS-MARGIN-1                 PIC S9(03)V99 COMP-3 VALUE 0.
011800     05  WS-MARGIN-2                 PIC S9(03)V99 COMP-3 VALUE 0.
011900     05  WS-MARGIN-DIFF              PIC S9(03)V99 COMP-3 VALUE 0.
012000     05  WS-TOTAL-DIFF               PIC S9(10)V99 COMP-3 VALUE 0.
012100     05  WS-TOTAL-PCT                PIC S9(03)V99 COMP-3 VALUE 0.
012200*    ---- THIRD REDEFINES, SIGN-SEPARATED VIEW OF TOTAL-DIFF ----
012300     05  WS-TOTAL-DIFF-SIGN REDEFINES WS-TOTAL-DIFF.
012400         10  WS-TOTAL-DIFF-SIGN-BYTE  PIC X(01).
012500         10  FILLER                   PIC X(11).
012600*---- REPORT LINES -----------------------------------------------
012700 01  HEADING-LINE-01.
012800     05  FILLER                       PIC X(01) VALUE SPACE.
012900     05  FILLER                       PIC X(40)
013000         VALUE 'COMPARACION DE PRESUPUESTOS'.
013100     05  FILLER                       PIC X(91) VALUE SPACES.
013200 01  HEADING-LINE-02.
013300     05  FILLER                       PIC X(02) VALUE SPACES.
013400     05  FILLER                       PIC X(20) VALUE 'CONCEPTO'.
013500     05  FILLER                       PIC X(03) VALUE SPACES.
013600     05  FILLER                   PIC X(25) VALUE 'PRESUPUESTO 1'.
013700     05  FILLER                   PIC X(25) VALUE 'PRESUPUESTO 2'.
013800     05  FILLER                       PIC X(57) VALUE SPACES.
013900*---- COMPARE-LINE: CONCEPT + ONE MONEY COLUMN PER BUDGET --------
014000 01  COMPARE-LINE.
014100     05  FILLER                       PIC X(02) VALUE SPACES.
014200     05  CL-CONCEPT                   PIC X(20) VALUE SPACES.
014300     05  FILLER                       PIC X(01) VALUE SPACE.
014400     05  CL-VALUE-1                   PIC $ZZ,ZZZ,ZZ9.99.
014500     05  FILLER                       PIC X(01) VALUE SPACE.
014600     05  CL-VALUE-2                   PIC $ZZ,ZZZ,ZZ9.99.
014700     05  FILLER                       PIC X(66) VALUE SPACES.
014800*---- SAME LINE, RE-USED FOR THE ITEM-COUNT AND VARIANCE ROWS ----
014900 01  COMPARE-LINE-R REDEFINES COMPARE-LINE.
015000     05  FILLER                       PIC X(02).
015100     05  CR-CONCEPT                   PIC X(20).
015200     05  FILLER                       PIC X(01).
015300     05  CR-VALUE-1                   PIC Z(06)9.99-.
015400     05  FILLER                       PIC X(01).
015500     05  CR-VALUE-2                   PIC Z(06)9.99-.
015600     05  FILLER                       PIC X(66).
015700*---- SAME LINE, RE-USED FOR THE CREATED-DATE ROW (TEXT, NOT $) --
015800 01  COMPARE-LINE-DATE-R REDEFINES COMPARE-LINE.
015900     05  FILLER                       PIC X(02).
016000     05  CD-CONCEPT                   PIC X(20).
016100     05  FILLER                       PIC X(01).
016200     05  CD-DATE-1                    PIC X(10).
016300     05  FILLER                       PIC X(07).
016400     05  CD-DATE-2                    PIC X(10).
016500     05  FILLER                       PIC X(68).
016600 01  VARIANCE-HEADING-LINE.
016700     05  FILLER                       PIC X(02) VALUE SPACES.
016800     05  FILLER                       PIC X(30) VALUE
016900         'ANALISIS DE VARIACION'.
017000     05  FILLER                       PIC X(100) VALUE SPACES.
017100 01  VARIANCE-LINE.
017200     05  FILLER                       PIC X(02) VALUE SPACES.
017300     05  VL-CONCEPT                   PIC X(30) VALUE SPACES.
017400     05  FILLER                       PIC X(01) VALUE SPACE.
017500     05  VL-VALUE                     PIC Z(07)9.99-.
017600     05  FILLER                       PIC X(90) VALUE SPACES.
017700*---- FIRST VARIANCE LINE CARRIES BOTH THE TOTAL-FINAL DIFFERENCE
017800*---- AND ITS PERCENT, SIDE BY SIDE - ONLY 3 LINES IN THE BLOCK --
017900 01  VARIANCE-LINE-2COL.
018000     05  FILLER                       PIC X(02) VALUE SPACES.
018100     05  V2-CONCEPT                   PIC X(30) VALUE SPACES.
018200     05  FILLER                       PIC X(01) VALUE SPACE.
018300     05  V2-AMOUNT                    PIC Z(07)9.99-.
018400     05  FILLER                       PIC X(02) VALUE SPACES.
018500     05  FILLER                       PIC X(01) VALUE '('.
018600     05  V2-PERCENT                   PIC ZZ9.9-.
018700     05  FILLER                       PIC X(01) VALUE '%'.
018800     05  FILLER                       PIC X(01) VALUE ')'.
018900     05  FILLER                       PIC X(81) VALUE SPACES.
019000
019100 PROCEDURE DIVISION.
019200 000-MAIN-LINE.
019300     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
019400     IF BUDGET-1-FOUND AND BUDGET-2-FOUND
019500        PERFORM 100-COUNT-ITEMS THRU 100-EXIT
019600        PERFORM 200-PRINT-COMPARE-REPORT THRU 200-EXIT
019700        PERFORM 300-PRINT-VARIANCE THRU 300-EXIT
019800     ELSE
019900        DISPLAY 'PRSBCMP - UNO O AMBOS PRESUPUESTOS NO EXISTEN'
020000     END-IF.
020100     PERFORM 900-TERMINAR THRU 900-EXIT.
020200     GOBACK.
020300*
020400 010-HOUSEKEEPING.
020500     DISPLAY 'INICIO PRSBCMP - COMPARACION DE PRESUPUESTOS'.
020600     ACCEPT WS-REQ-ID-1 FROM SYSIN.
020700     ACCEPT WS-REQ-ID-2 FROM SYSIN.
020800     DISPLAY 'COMPARANDO PRESUPUESTO ' WS-REQ-ID-1-EDIT
020900             ' CONTRA '                WS-REQ-ID-2-EDIT.
021000     OPEN INPUT  BUDGET-HEADER-FILE
021100                 BUDGET-ITEM-FILE.
021200     OPEN OUTPUT COMPARE-REPORT-FILE.
021300     IF NOT BUDHDR-OK
021400        DISPLAY 'ERROR ABRIENDO BUDHDR - STATUS ' FS-BUDHDR
021500        GO TO 010-EXIT.
021600 010-LOAD-HEADERS.
021700     READ BUDGET-HEADER-FILE
021800         AT END
021900            GO TO 010-EXIT
022000     END-READ.
022100     IF BH-BUDGET-ID = WS-REQ-ID-1
022200        MOVE BUDGET-HEADER-WS TO WS-BUDGET-1
022300        SET BUDGET-1-FOUND TO TRUE
022400     END-IF.
022500     IF BH-BUDGET-ID = WS-REQ-ID-2
022600        MOVE BUDGET-HEADER-WS TO WS-BUDGET-2
022700        SET BUDGET-2-FOUND TO TRUE
022800     END-IF.
022900     IF BUDGET-1-FOUND AND BUDGET-2-FOUND
023000        GO TO 010-EXIT
023100     END-IF.
023200     GO TO 010-LOAD-HEADERS.
023300 010-EXIT.
023400     EXIT.
023500*
023600 100-COUNT-ITEMS.
023700*    CR-2002-118 - UNA SOLA PASADA DE BUDITEM CUENTA LAS PARTIDAS
023800*    DE AMBOS PRESUPUESTOS, SIN IMPORTAR CUAL APARECE PRIMERO.
023900     READ BUDGET-ITEM-FILE
024000         AT END
024100            SET BUDITEM-EOF TO TRUE
024200     END-READ.
024300 100-COUNT-LOOP.
024400     IF BUDITEM-EOF
024500        GO TO 100-EXIT
024600     END-IF.
024700     IF BI-BUDGET-ID = WS-REQ-ID-1
024800        ADD 1 TO WS-ITEMS-1
024900     END-IF.
025000     IF BI-BUDGET-ID = WS-REQ-ID-2
025100        ADD 1 TO WS-ITEMS-2
025200     END-IF.
025300     READ BUDGET-ITEM-FILE
025400         AT END
025500            SET BUDITEM-EOF TO TRUE
025600     END-READ.
025700     GO TO 100-COUNT-LOOP.
025800 100-EXIT.
025900     EXIT.
026000*
026100 200-PRINT-COMPARE-REPORT.
026200     WRITE RPT-LINE FROM HEADING-LINE-01.
026300     WRITE RPT-LINE FROM HEADING-LINE-02.
026400     MOVE 'FECHA DE CREACION'   TO CD-CONCEPT.
026500     MOVE B1-CREATED-DATE        TO CD-DATE-1.
026600     MOVE B2-CREATED-DATE        TO CD-DATE-2.
026700     WRITE RPT-LINE FROM COMPARE-LINE-DATE-R.
026800     COMPUTE WS-SUBTOTAL-1 = B1-TOTAL-AMOUNT - B1-PROFIT-AMOUNT.
026900     COMPUTE WS-SUBTOTAL-2 = B2-TOTAL-AMOUNT - B2-PROFIT-AMOUNT.
027000     MOVE 'SUBTOTAL'        TO CL-CONCEPT.
027100     MOVE WS-SUBTOTAL-1      TO CL-VALUE-1.
027200     MOVE WS-SUBTOTAL-2      TO CL-VALUE-2.
027300     WRITE RPT-LINE FROM COMPARE-LINE.
027400     MOVE 'UTILIDAD'        TO CL-CONCEPT.
027500     MOVE B1-PROFIT-AMOUNT   TO CL-VALUE-1.
027600     MOVE B2-PROFIT-AMOUNT   TO CL-VALUE-2.
027700     WRITE RPT-LINE FROM COMPARE-LINE.
027800     MOVE 'TOTAL FINAL'     TO CL-CONCEPT.
027900     MOVE B1-FINAL-AMOUNT    TO CL-VALUE-1.
028000     MOVE B2-FINAL-AMOUNT    TO CL-VALUE-2.
028100     WRITE RPT-LINE FROM COMPARE-LINE.
028200     PERFORM 210-COMPUTE-MARGINS THRU 210-EXIT.
028300     MOVE 'MARGEN DE UTILIDAD %' TO CR-CONCEPT.
028400     MOVE WS-MARGIN-1             TO CR-VALUE-1.
028500     MOVE WS-MARGIN-2             TO CR-VALUE-2.
028600     WRITE RPT-LINE FROM COMPARE-LINE-R.
028700     MOVE 'CANTIDAD DE PARTIDAS'  TO CR-CONCEPT.
028800     MOVE WS-ITEMS-1               TO CR-VALUE-1.
028900     MOVE WS-ITEMS-2               TO CR-VALUE-2.
029000     WRITE RPT-LINE FROM COMPARE-LINE-R.
029100 200-EXIT.
029200     EXIT.
029300*
029400 210-COMPUTE-MARGINS.
029500*    CR-93-031 - MARGEN = UTILIDAD / TOTAL X 100, CERO SI EL
029600*    TOTAL NO ES POSITIVO.
029700     IF B1-TOTAL-AMOUNT > 0
029800        COMPUTE WS-MARGIN-1 ROUNDED =
029900                B1-PROFIT-AMOUNT / B1-TOTAL-AMOUNT * 100
030000     ELSE
030100        MOVE 0 TO WS-MARGIN-1
030200     END-IF.
030300     IF B2-TOTAL-AMOUNT > 0
030400        COMPUTE WS-MARGIN-2 ROUNDED =
030500                B2-PROFIT-AMOUNT / B2-TOTAL-AMOUNT * 100
030600     ELSE
030700        MOVE 0 TO WS-MARGIN-2
030800     END-IF.
030900 210-EXIT.
031000     EXIT.
031100*
031200 300-PRINT-VARIANCE.
031300     WRITE RPT-LINE FROM VARIANCE-HEADING-LINE.
031400     COMPUTE WS-TOTAL-DIFF = B2-FINAL-AMOUNT - B1-FINAL-AMOUNT.
031500     IF B1-FINAL-AMOUNT > 0
031600        COMPUTE WS-TOTAL-PCT ROUNDED =
031700                WS-TOTAL-DIFF / B1-FINAL-AMOUNT * 100
031800     ELSE
031900        MOVE 0 TO WS-TOTAL-PCT
032000     END-IF.
032100     COMPUTE WS-ITEMS-DIFF = WS-ITEMS-2 - WS-ITEMS-1.
032200     COMPUTE WS-MARGIN-DIFF = WS-MARGIN-2 - WS-MARGIN-1.
032300     MOVE 'DIFERENCIA EN TOTAL FINAL' TO V2-CONCEPT.
032400     MOVE WS-TOTAL-DIFF                TO V2-AMOUNT.
032500     MOVE WS-TOTAL-PCT                 TO V2-PERCENT.
032600     WRITE RPT-LINE FROM VARIANCE-LINE-2COL.
032700     MOVE 'DIFERENCIA EN PARTIDAS'    TO VL-CONCEPT.
032800     MOVE WS-ITEMS-DIFF                 TO VL-VALUE.
032900     WRITE RPT-LINE FROM VARIANCE-LINE.
033000     MOVE 'DIFERENCIA EN MARGEN (PTS)' TO VL-CONCEPT.
033100     MOVE WS-MARGIN-DIFF                TO VL-VALUE.
033200     WRITE RPT-LINE FROM VARIANCE-LINE.
033300 300-EXIT.
033400     EXIT.
033500*
033600 900-TERMINAR.
033700     CLOSE BUDGET-HEADER-FILE.
033800     CLOSE BUDGET-ITEM-FILE.
033900     CLOSE COMPARE-REPORT-FILE.
034000     DISPLAY 'FIN PRSBCMP - PARTIDAS 1: ' WS-ITEMS-1
034100             ' PARTIDAS 2: ' WS-ITEMS-2.
034200 900-EXIT.
034300     EXIT.
