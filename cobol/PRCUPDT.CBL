CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000100*================================================================*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     PRCUPDT.
000400 AUTHOR.         R. CHIRINOS.
000500 INSTALLATION.   CONSTRUCTORA DEL NORTE - DEPTO DE SISTEMAS.
000600 DATE-WRITTEN.   19/05/1984.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENCIAL.
000900*================================================================*
001000* ACTUALIZACION MASIVA DE PRECIOS DEL LIBRO                    =*
001100* CARGA EL LIBRO EN TABLA, APLICA LAS SOLICITUDES DE CAMBIO DE  =*
001200* PRCUPDT, GRABA EL HISTORIAL DE CADA CAMBIO Y REESCRIBE EL     =*
001300* LIBRO ACTUALIZADO EN PRICEOUT.                                =*
001400*================================================================*
001500*  BITACORA DE CAMBIOS                                         *
001600*   RCH 19/05/1984  VERSION ORIGINAL DE ACTUALIZACION DE PRECIOS* RCH84   
001700*   LMV 14/09/1987  AGREGA GRABACION DE HISTORIAL EN HISTOUT     *LMV87   
001800*   LMV 30/11/1987  SOLICITUDES CON CODIGO INEXISTENTE CUENTAN   *LMV87   
001900*                   COMO ERROR Y SE REGISTRAN POR DISPLAY        *
002000*   HGR 12/02/1992  RAZON EN BLANCO DEFAULTEA A 'ACTUALIZACION   *HGR92   
002100*                   MASIVA' PER CR-1992-009                      *
002200*   JML 08/02/1999  REVISION Y2K - FECHA DE CORRIDA AHORA VIA    *JML99   
002300*                   ACCEPT FROM DATE YYYYMMDD (4 DIGITOS DE      *
002400*                   ANIO)                                        *
002500*   DFN 04/11/2003  CR-2003-140: LIMITE DE TABLA ELEVADO A 500   *DFN03
002600*                   PARTIDAS, IGUAL QUE PRCBCMP                  *
002700*   DFN 28/02/2005  CR-2005-031: EL AREA DE EDICION DEL PRECIO    *DFN05
002800*                   NUEVO NO SE USABA EN NINGUN LADO - AHORA      *
002900*                   DETECTA PRECIO EN .99 Y LO AVISA COMO         *
003000*                   PENDIENTE DE REVISION, SIN DETENER LA CARGA   *
003100*================================================================*
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-370.
003600 OBJECT-COMPUTER.   IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT PRICE-BOOK-FILE
004300         ASSIGN TO PRICEBK1
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS FS-PRICEBK.
004600     SELECT PRICE-UPDATE-FILE
004700         ASSIGN TO PRCUPDT
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS FS-PRCUPDT.
005000     SELECT PRICE-BOOK-OUT-FILE
005100         ASSIGN TO PRICEOUT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-PRICEOUT.
005400     SELECT HISTORY-OUT-FILE
005500         ASSIGN TO HISTOUT
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-HISTOUT.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  PRICE-BOOK-FILE
006200     RECORDING MODE IS F
006300     RECORD CONTAINS 150 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     LABEL RECORDS ARE STANDARD
006600     DATA RECORD IS PRICE-ENTRY-WS.
006700     COPY PRCBKREC.
006800
006900 FD  PRICE-UPDATE-FILE
007000     RECORDING MODE IS F
007100     RECORD CONTAINS 70 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     LABEL RECORDS ARE STANDARD
007400     DATA RECORD IS PRICE-UPDATE-WS.
007500     COPY PRCUPREC.
007600
007700 FD  PRICE-BOOK-OUT-FILE
007800     RECORDING MODE IS F
007900     RECORD CONTAINS 150 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     LABEL RECORDS ARE STANDARD
008200     DATA RECORD IS PRICE-OUT-WS.
008300    COPY PRCBKREC REPLACING ==PRICE-ENTRY-WS== BY ==PRICE-OUT-WS==
008400                             ==PE-==            BY ==PO-==.
008500
008600 FD  HISTORY-OUT-FILE
008700     RECORDING MODE IS F
008800     RECORD CONTAINS 130 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS PRICE-HISTORY-WS.
009200     COPY PRCHSREC.
009300
009400 WORKING-STORAGE SECTION.
009500 01  FILE-STATUS-CODES.
009600     05  FS-PRICEBK                  PIC X(02).
009700         88  PRICEBK-OK                   VALUE '00'.
009800     05  FS-PRCUPDT                  PIC X(02).
009900         88  PRCUPDT-OK                    VALUE '00'.
010000     05  FS-PRICEOUT                 PIC X(02).
010100         88  PRICEOUT-OK                   VALUE '00'.
010200     05  FS-HISTOUT                  PIC X(02).
010300         88  HISTOUT-OK                    VALUE '00'.
010400     05  FILLER                      PIC X(01) VALUE SPACE.
010500 77  SW-END-UPDATES                  PIC X(01) VALUE 'N'.
010600     88  UPDATES-EOF                      VALUE 'Y'.
010700*---- COUNTERS, ALL COMP -----------------------------------------
010800 01  WS-CONTADORES.
010900     05  WS-BOOK-COUNT               PIC S9(05) COMP SYNC VALUE 0.
011000     05  WS-UPDATED-COUNT            PIC S9(05) COMP SYNC VALUE 0.
011100     05  WS-ERROR-COUNT              PIC S9(05) COMP SYNC VALUE 0.
011200     05  WS-TOTAL-REQUESTS           PIC S9(05) COMP SYNC VALUE 0.
011300     05  WS-REVIEW-COUNT             PIC S9(05) COMP SYNC VALUE 0.
011400*---- RUN DATE, WITH REDEFINES BREAKOUT (1ST OF 3) ---------------
011500     05  FILLER                      PIC X(01) VALUE SPACE.
011600 01  WS-RUN-DATE-AREA.
011700     05  WS-RUN-DATE-CCYYMMDD         PIC 9(08) VALUE 0.
011800     05  WS-RUN-DATE-GROUPS REDEFINES WS-RUN-DATE-CCYYMMDD.
011900         10  WS-RUN-YEAR               PIC 9(04).
012000         10  WS-RUN-MONTH              PIC 9(02).
012100         10  WS-RUN-DAY                PIC 9(02).
012200     05  WS-RUN-DATE-EDIT              PIC X(10) VALUE SPACES.
012300*---- WORK AREA FOR THE REASON, DEFAULTS WHEN BLANK --------------
012400     05  FILLER                      PIC X(01) VALUE SPACE.
012500 01  WS-UPDATE-WORK.
012600     05  WS-WORK-REASON               PIC X(30) VALUE SPACES.
012700     05  WS-OLD-PRICE                 PIC S9(10)V99 VALUE 0.
012800*---- PRICE-BOOK TABLE, LOADED ASCENDING BY CODE -----------------
012900     05  FILLER                      PIC X(01) VALUE SPACE.
013000 01  PRICEBOOK-TABLE.
013100     05  PB-ENTRY OCCURS 500 TIMES
013200                 ASCENDING KEY IS PB-CODE
013300                 INDEXED BY PB-IDX.
013400         10  PB-CODE                   PIC X(10).
013500         10  PB-DESCRIPTION            PIC X(40).
013600         10  PB-UNIT                   PIC X(06).
013700         10  PB-UNIT-PRICE             PIC S9(10)V99.
013800         10  PB-LABOR-PCT              PIC S9(03)V99.
013900         10  PB-MATERIAL-PCT           PIC S9(03)V99.
014000         10  PB-EQUIPMENT-PCT          PIC S9(03)V99.
014100         10  PB-PERFORMANCE-RATE       PIC S9(04)V9(04).
014200         10  PB-CATEGORY               PIC X(15).
014300         10  PB-ACTIVE-FLAG            PIC X(01).
014400*    ---- SAME TABLE AS ONE LONG STRING, FOR A QUICK EMPTY TEST --
014500     05  PRICEBOOK-TABLE-R REDEFINES PRICEBOOK-TABLE.
014600         10  PB-WHOLE-AREA             PIC X(55000).
014700*---- EDIT COPY OF THE REQUESTED NEW PRICE, THIRD REDEFINES --------
014800*    ---- CR-2005-031 - WS-NEW-PRICE-CENTS PICKS OFF THE LAST TWO
014900*    DIGITS SO 110-UPDATE-ENTRY CAN FLAG A PRECIO EN .99 AS
015000*    PENDIENTE DE REVISION - COSTO Y VENTAS PIDE QUE NO SE CARGUE
015100*    UN PRECIO "REDONDEADO A LA BAJA" SIN QUE ALGUIEN LO CONFIRME.
015200     05  FILLER                      PIC X(01) VALUE SPACE.
015300 01  WS-NEW-PRICE-EDIT-AREA.
015400     05  WS-NEW-PRICE-WORK             PIC S9(10)V99 VALUE 0.
015500     05  WS-NEW-PRICE-WORK-R REDEFINES WS-NEW-PRICE-WORK.
015600         10  FILLER                    PIC X(10).
015700         10  WS-NEW-PRICE-CENTS         PIC 99.
015800
015900 PROCEDURE DIVISION.
016000 000-MAIN-LINE.
016100     PERFORM 010-OPEN-FILES THRU 010-EXIT.
016200     PERFORM 020-LOAD-PRICE-BOOK THRU 020-EXIT.
016300     PERFORM 100-APPLY-UPDATES THRU 100-EXIT.
016400     PERFORM 200-REWRITE-PRICE-BOOK THRU 200-EXIT.
016500     PERFORM 900-TERMINAR THRU 900-EXIT.
016600     GOBACK.
016700*
016800 010-OPEN-FILES.
016900     DISPLAY 'INICIO PRCUPDT - ACTUALIZACION DE PRECIOS'.
017000     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
017100     MOVE WS-RUN-YEAR  TO WS-RUN-DATE-EDIT (1:4).
017200     MOVE '-'          TO WS-RUN-DATE-EDIT (5:1).
017300     MOVE WS-RUN-MONTH TO WS-RUN-DATE-EDIT (6:2).
017400     MOVE '-'          TO WS-RUN-DATE-EDIT (8:1).
017500     MOVE WS-RUN-DAY   TO WS-RUN-DATE-EDIT (9:2).
017600     OPEN INPUT  PRICE-BOOK-FILE
017700                 PRICE-UPDATE-FILE.
017800     OPEN OUTPUT PRICE-BOOK-OUT-FILE
017900                 HISTORY-OUT-FILE.
018000     MOVE SPACES TO PB-WHOLE-AREA.
018100 010-EXIT.
018200     EXIT.
018300*
018400 020-LOAD-PRICE-BOOK.
018500*    SE ASUME QUE PRICEBK1 YA VIENE ORDENADO POR PE-CODE.
018600     SET PB-IDX TO 1.
018700 020-READ-BOOK.
018800     READ PRICE-BOOK-FILE
018900         AT END
019000            GO TO 020-EXIT
019100     END-READ.
019200     IF WS-BOOK-COUNT < 500
019300        ADD 1 TO WS-BOOK-COUNT
019400        MOVE PE-CODE              TO PB-CODE (WS-BOOK-COUNT)
019500       MOVE PE-DESCRIPTION       TO PB-DESCRIPTION (WS-BOOK-COUNT)
019600        MOVE PE-UNIT              TO PB-UNIT (WS-BOOK-COUNT)
019700        MOVE PE-UNIT-PRICE        TO PB-UNIT-PRICE (WS-BOOK-COUNT)
019800        MOVE PE-LABOR-PCT         TO PB-LABOR-PCT (WS-BOOK-COUNT)
019900      MOVE PE-MATERIAL-PCT      TO PB-MATERIAL-PCT (WS-BOOK-COUNT)
020000     MOVE PE-EQUIPMENT-PCT     TO PB-EQUIPMENT-PCT (WS-BOOK-COUNT)
020100        MOVE PE-PERFORMANCE-RATE  TO
020200                            PB-PERFORMANCE-RATE (WS-BOOK-COUNT)
020300        MOVE PE-CATEGORY          TO PB-CATEGORY (WS-BOOK-COUNT)
020400       MOVE PE-ACTIVE-FLAG       TO PB-ACTIVE-FLAG (WS-BOOK-COUNT)
020500     END-IF.
020600     GO TO 020-READ-BOOK.
020700 020-EXIT.
020800     EXIT.
020900*
021000 100-APPLY-UPDATES.
021100     READ PRICE-UPDATE-FILE
021200         AT END
021300            SET UPDATES-EOF TO TRUE
021400     END-READ.
021500 100-UPDATE-LOOP.
021600     IF UPDATES-EOF
021700        GO TO 100-EXIT
021800     END-IF.
021900     ADD 1 TO WS-TOTAL-REQUESTS.
022000     SET PB-IDX TO 1.
022100     SEARCH ALL PB-ENTRY
022200         AT END
022300            ADD 1 TO WS-ERROR-COUNT
022400            DISPLAY 'PRCUPDT - CODIGO NO ENCONTRADO: ' PU-CODE
022500         WHEN PB-CODE (PB-IDX) = PU-CODE
022600            PERFORM 110-UPDATE-ENTRY THRU 110-EXIT
022700     END-SEARCH.
022800     READ PRICE-UPDATE-FILE
022900         AT END
023000            SET UPDATES-EOF TO TRUE
023100     END-READ.
023200     GO TO 100-UPDATE-LOOP.
023300 100-EXIT.
023400     EXIT.
023500*
023600 110-UPDATE-ENTRY.
023700     MOVE PB-UNIT-PRICE (PB-IDX) TO WS-OLD-PRICE.
023800     IF PU-NEW-PRICE = WS-OLD-PRICE
023900        GO TO 110-EXIT
024000     END-IF.
024100*    CR-2005-031 - PRECIO EN .99 SE AVISA COMO PENDIENTE DE
024200*    REVISION, SIGUE CARGANDOSE IGUAL.
024300     MOVE PU-NEW-PRICE TO WS-NEW-PRICE-WORK.
024400     IF WS-NEW-PRICE-CENTS = 99
024500        ADD 1 TO WS-REVIEW-COUNT
024600        DISPLAY 'PRCUPDT - PRECIO EN .99, REVISAR: ' PU-CODE
024700     END-IF.
024800*    CR-1992-009 - RAZON EN BLANCO DEFAULTEA A ACTUALIZACION
024900*    MASIVA.
025000     IF PU-REASON = SPACES
025100        MOVE 'ACTUALIZACION MASIVA' TO WS-WORK-REASON
025200     ELSE
025300        MOVE PU-REASON TO WS-WORK-REASON
025400     END-IF.
025500     MOVE PU-CODE           TO PH-CODE.
025600     MOVE WS-OLD-PRICE      TO PH-PREVIOUS-PRICE.
025700     MOVE PU-NEW-PRICE      TO PH-NEW-PRICE.
025800     MOVE WS-RUN-DATE-EDIT  TO PH-CHANGE-DATE.
025900     MOVE WS-WORK-REASON    TO PH-CHANGE-REASON.
026000     MOVE PU-USER           TO PH-CHANGED-BY.
026100     MOVE 0                 TO PH-AGE-DAYS.
026200     WRITE PRICE-HISTORY-WS.
026300     MOVE PU-NEW-PRICE TO PB-UNIT-PRICE (PB-IDX).
026400     ADD 1 TO WS-UPDATED-COUNT.
026500 110-EXIT.
026600     EXIT.
026700*
026800 200-REWRITE-PRICE-BOOK.
026900     SET PB-IDX TO 1.
027000 200-WRITE-LOOP.
027100     IF PB-IDX > WS-BOOK-COUNT
027200        GO TO 200-EXIT
027300     END-IF.
027400     MOVE PB-CODE (PB-IDX)              TO PO-CODE.
027500     MOVE PB-DESCRIPTION (PB-IDX)       TO PO-DESCRIPTION.
027600     MOVE PB-UNIT (PB-IDX)              TO PO-UNIT.
027700     MOVE PB-UNIT-PRICE (PB-IDX)        TO PO-UNIT-PRICE.
027800     MOVE PB-LABOR-PCT (PB-IDX)         TO PO-LABOR-PCT.
027900     MOVE PB-MATERIAL-PCT (PB-IDX)      TO PO-MATERIAL-PCT.
028000     MOVE PB-EQUIPMENT-PCT (PB-IDX)     TO PO-EQUIPMENT-PCT.
028100     MOVE PB-PERFORMANCE-RATE (PB-IDX)  TO PO-PERFORMANCE-RATE.
028200     MOVE PB-CATEGORY (PB-IDX)          TO PO-CATEGORY.
028300     MOVE PB-ACTIVE-FLAG (PB-IDX)       TO PO-ACTIVE-FLAG.
028400     WRITE PRICE-OUT-WS.
028500     SET PB-IDX UP BY 1.
028600     GO TO 200-WRITE-LOOP.
028700 200-EXIT.
028800     EXIT.
028900*
029000 900-TERMINAR.
029100     CLOSE PRICE-BOOK-FILE.
029200     CLOSE PRICE-UPDATE-FILE.
029300     CLOSE PRICE-BOOK-OUT-FILE.
029400     CLOSE HISTORY-OUT-FILE.
029500     DISPLAY '----------------  '.
029600     DISPLAY 'CONTADORES DE CONTROL'.
029700     DISPLAY '----------------  '.
029800     DISPLAY 'SOLICITUDES RECIBIDAS: ' WS-TOTAL-REQUESTS.
029900     DISPLAY 'PRECIOS ACTUALIZADOS:  ' WS-UPDATED-COUNT.
030000     DISPLAY 'PENDIENTES DE REVISION (.99): ' WS-REVIEW-COUNT.
030100     DISPLAY 'ERRORES (CODIGO NO EXISTE): ' WS-ERROR-COUNT.
030200     DISPLAY 'END PROGR: PRCUPDT'.
030300 900-EXIT.
030400     EXIT.
