000100*================================================================*
000200*        RECORD OF BUDGET HEADER ( CABECERA DE PRESUPUESTO )     *
000300*================================================================*
000400*  ONE RECORD PER BUDGET ON BUDHDR.  FIXED AT 200 BYTES.         *
000500*  BH-BUDGET-ID IS THE MATCH KEY USED BY PRSBRPT AND PRSBCMP.    *
000600*================================================================*
000700*  HIST:                                                        *
000800*   RCH 03/11/1981  ORIGINAL LAYOUT FOR PRESUPUESTO HEADER       *RCH81   
000900*   LMV 14/09/1987  ADDED BH-LOCATION PER CONTRACTS DEPT REQ     *LMV87   
001000*   JML 08/02/1999  Y2K REVIEW - BH-CREATED-DATE ALREADY CCYY    *JML99   
001100*================================================================*
001200 01  BUDGET-HEADER-WS.
001300*    ---- MATCH KEY AND IDENTIFICATION -----------------------
001400     05  BH-IDENTIFICATION.
001500         10  BH-BUDGET-ID            PIC 9(06).
001600         10  BH-NAME                 PIC X(30).
001700*    ---- PROJECT / CLIENT DESCRIPTIVE BLOCK -------------------
001800     05  BH-PROJECT-DETAILS.
001900         10  BH-PROJECT-NAME         PIC X(30).
002000         10  BH-CLIENT-NAME          PIC X(30).
002100         10  BH-LOCATION             PIC X(30).
002200*    ---- AMOUNTS -----------------------------------------------
002300     05  BH-AMOUNTS.
002400         10  BH-TOTAL-AMOUNT         PIC S9(10)V99.
002500         10  BH-PROFIT-AMOUNT        PIC S9(10)V99.
002600         10  BH-FINAL-AMOUNT         PIC S9(10)V99.
002700*    ---- CREATION DATE, CCYY-MM-DD -------------------------
002800     05  BH-CREATED-DATE-CCYYMMDD.
002900         10  BH-CREATED-DATE         PIC X(10).
003000     05  FILLER                      PIC X(28).
