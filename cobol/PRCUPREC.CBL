000100*================================================================*
000200*     RECORD OF PRICE UPDATE REQUEST ( SOLICITUD DE CAMBIO )     *
000300*================================================================*
000400*  ONE RECORD PER REQUESTED PRICE CHANGE ON PRCUPDT.  FIXED AT   *
000500*  70 BYTES.  WHEN PU-REASON IS BLANK THE UPDATE PROGRAM USES    *
000600*  THE DEFAULT REASON "ACTUALIZACION MASIVA".                   *
000700*================================================================*
000800*  HIST:                                                        *
000900*   LMV 14/09/1987  ORIGINAL LAYOUT FOR BULK PRICE UPDATE FEED   *LMV87   
001000*   JML 08/02/1999  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD   *JML99   
001100*================================================================*
001200 01  PRICE-UPDATE-WS.
001300     05  PU-CODE                     PIC X(10).
001400     05  PU-NEW-PRICE                PIC S9(10)V99.
001500     05  PU-REASON                   PIC X(30).
001600     05  PU-USER                     PIC X(15).
001700     05  FILLER                      PIC X(03).
