000100*================================================================*
000200*        RECORD OF BUDGET ITEM ( PARTIDA DE PRESUPUESTO )        *
000300*================================================================*
000400*  ONE RECORD PER DETAIL LINE ON BUDITEM.  FIXED AT 200 BYTES.   *
000500*  FILE IS PRE-SORTED BY BI-BUDGET-ID THEN BI-CHAPTER - THIS     *
000600*  PROGRAM SET DOES NOT SORT IT.  BLANK BI-CHAPTER GROUPS UNDER  *
000700*  "SIN CAPITULO" AT REPORT TIME, NOT IN THIS RECORD.            *
000800*================================================================*
000900*  HIST:                                                        *
001000*   RCH 03/11/1981  ORIGINAL LAYOUT FOR PARTIDA DETAIL           *RCH81   
001100*   LMV 14/09/1987  SPLIT COST INTO LABOR/MATERIAL/EQUIP/INDIR   *LMV87   
001200*   JML 08/02/1999  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD   *JML99
001300*   DFN 21/02/2005  CR-2005-022: FILLER ERA X(42), DEJABA EL     *DFN05
001400*                   REGISTRO EN 198 BYTES CONTRA LOS 200 QUE     *
001500*                   DECLARAN LOS FD QUE COPIAN ESTE LAYOUT -     *
001600*                   SE AMPLIA A X(44)                            *
001700*================================================================*
001800 01  BUDGET-ITEM-WS.
001900*    ---- OWNING BUDGET AND CHAPTER CONTROL-BREAK KEY ----------
002000     05  BI-CONTROL-KEY.
002100         10  BI-BUDGET-ID            PIC 9(06).
002200         10  BI-CHAPTER              PIC X(10).
002300*    ---- ITEM IDENTIFICATION --------------------------------
002400     05  BI-IDENTIFICATION.
002500         10  BI-CODE                 PIC X(10).
002600         10  BI-DESCRIPTION          PIC X(40).
002700         10  BI-UNIT                 PIC X(06).
002800*    ---- QUANTITY AND PRICE -----------------------------------
002900     05  BI-PRICING.
003000         10  BI-QUANTITY             PIC S9(08)V9(04).
003100         10  BI-UNIT-PRICE           PIC S9(10)V99.
003200         10  BI-TOTAL-PRICE          PIC S9(10)V99.
003300*    ---- COST-COMPONENT BREAKDOWN -----------------------------
003400     05  BI-COST-COMPONENTS.
003500         10  BI-LABOR-COST           PIC S9(10)V99.
003600         10  BI-MATERIAL-COST        PIC S9(10)V99.
003700         10  BI-EQUIPMENT-COST       PIC S9(10)V99.
003800         10  BI-INDIRECT-COST        PIC S9(10)V99.
003900     05  FILLER                      PIC X(44).
